000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. TRPOSN01.
000300 AUTHOR. L VALENTE.
000400 INSTALLATION. DST SHAREHOLDER SYSTEMS - BOSTON.
000500 DATE-WRITTEN. 09/02/1988.
000600 DATE-COMPILED. 09/02/1988.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000*   TRPOSN01  --  EQUITY-POSITION-SUMMARY / EQUITY-HOLDING-     *
001100*                  SUMMARY AGGREGATE RECORD LAYOUT              *
001200*                                                               *
001300*   A POSITION ROLLS UP ALL LOTS SHARING A TICKER AND A USER-   *
001400*   DEFINED POSITION NAME.  A HOLDING ROLLS UP ALL POSITIONS    *
001500*   SHARING A TICKER.  BOTH LEVELS CARRY THE SAME TOTALS SO     *
001600*   ONE DETAIL GROUP (PS-AGGREGATE-DETAIL) SERVES BOTH, KEYED   *
001700*   BY PS-SUMMARY-LEVEL-CDE.                                    *
001800*                                                               *
001900*   CHANGE LOG                                                  *
002000*   ----------------------------------------------------------- *
002100*   09/02/88  DWP  INITIAL LAYOUT, POSITION LEVEL ONLY - TR0014 *
002200*   01/20/89  LMV  POSITION-NAME WIDENED 12 TO 20 - TR0037       *
002300*   11/30/91  DWP  QUANTITY CHANGED 9(7)V9(2) TO 9(9)V9(3) -    *
002400*                  TR0091                                       *
002500*   02/09/96  DWP  PRICE FIELDS WIDENED TO 9(9)V9(4) - TR0140   *
002600*   07/01/97  RK   HOLDING-LEVEL REDEFINE ADDED (PS-SUMMARY-    *
002700*                  LEVEL-CDE) - HOLDING SUBTRACTS COMMISSION    *
002800*                  FROM REALIZED GAIN, POSITION DOES NOT -      *
002900*                  TR0151                                       *
003000*   05/22/98  LMV  REALIZED-GAIN-PCT ADDED, SCALE 9(5)V9(2) -   *
003100*                  TR0163                                       *
003200*   01/06/99  DWP  YEAR-2000 REVIEW - NO DATE FIELDS ON THIS    *
003300*                  RECORD, NO CHANGE REQUIRED - TR0170           *
003400*   10/14/02  SKT  ADDED PS-CLOSED-VIEW REDEFINE FOR CLOSED-    *
003500*                  ONLY REPORT EXTRACT - TR0188                 *
003600*   10/14/02  SKT  ADDED PS-TICKER-SYM-BRK REDEFINE SO THE       *
003700*                  AGGREGATION PASS CAN STRIP THE EXCHANGE       *
003800*                  PREFIX BEFORE GROUPING - TR0189                *
003850*   03/18/08  SKT  ADDED WS-RECS-READ-CNT PER STANDARDS AUDIT -  *
003860*                  TR0220                                       *
003870*   08/09/26  SKT  DROPPED PS-TICKER-SYM-BRK AND PS-CLOSED-VIEW -*
003880*                  TR0189'S EXCHANGE-PREFIX SPLIT DID NOT MATCH  *
003890*                  THE WAY TRJRNLPB ACTUALLY GROUPS (WHOLE       *
003891*                  TICKER, NO PREFIX STRIP) AND TR0188'S CLOSED- *
003892*                  ONLY FLAG WAS NEVER SET BY ANY RUNNING DECK - *
003893*                  REPLACED BOTH WITH PS-GAIN-PCT-EDIT AND       *
003894*                  PS-HOLDING-GAIN-PCT-EDIT - TR0223             *
003900*****************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM
004400     CLASS TR-NUMERIC-CLASS IS '0' THRU '9'.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT POSITION-SUMMARY-WORK-FILE ASSIGN TO POSWORK
004800         ORGANIZATION IS LINE SEQUENTIAL.
004900 DATA DIVISION.
005000 FILE SECTION.
005100 FD  POSITION-SUMMARY-WORK-FILE
005200     LABEL RECORDS ARE STANDARD.
005300 01  TR-POSITION-SUMMARY-REC.
005400     05  PS-SUMMARY-LEVEL-CDE            PIC X(1).
005500         88  PS-LEVEL-IS-POSITION            VALUE 'P'.
005600         88  PS-LEVEL-IS-HOLDING              VALUE 'H'.
005700     05  PS-TICKER-SYM                   PIC X(12).
006500     05  PS-POSITION-DETAIL.
006600         10  PS-POSITION-NM                PIC X(20).
006700         10  PS-AGGREGATE-DETAIL.
006800             15  PS-QUANTITY               PIC 9(9)V9(3).
006900             15  PS-OPEN-VALUE             PIC 9(11)V9(2).
007000             15  PS-COMMISSION-AMT         PIC 9(9)V9(2).
007100             15  PS-OPEN-PRICE             PIC 9(9)V9(4).
007200             15  PS-CLOSE-VALUE            PIC 9(11)V9(2).
007300             15  PS-CLOSE-PRICE            PIC 9(9)V9(4).
007400             15  PS-REALIZED-GAIN          PIC S9(11)V9(2)
007500                     SIGN TRAILING SEPARATE.
007600             15  PS-REALIZED-GAIN-PCT      PIC S9(5)V9(2)           TR0163
007700                     SIGN TRAILING SEPARATE.
007710             15  PS-GAIN-PCT-EDIT REDEFINES                         TR0223
007720                 PS-REALIZED-GAIN-PCT.                              TR0223
007730*                COMMENT (SKT 08/09/26) - TR0223.  WHOLE/FRACTION
007740*                SPLIT OF THE SAME 8 BYTES, FOR REPORT-LINE EDIT
007750*                POSITIONING ONLY - NO OTHER PROCESSING READS
007760*                THIS VIEW.
007770                 20  PS-GAIN-PCT-WHOLE         PIC S9(5)
007780                         SIGN TRAILING SEPARATE.
007790                 20  PS-GAIN-PCT-FRACTION      PIC 9(2).
007800         10  PS-FULLY-CLOSED-FLAG          PIC X(1).
007900             88  PS-POSITION-FULLY-CLOSED      VALUE 'Y'.
008000             88  PS-POSITION-STILL-OPEN        VALUE 'N'.
008100     05  PS-HOLDING-DETAIL REDEFINES PS-POSITION-DETAIL.            TR0151
008200         10  FILLER                        PIC X(20).
008300         10  PS-HOLDING-AGGREGATE.
008400             15  PS-HOLDING-QUANTITY       PIC 9(9)V9(3).
008500             15  PS-HOLDING-OPEN-VALUE     PIC 9(11)V9(2).
008600             15  PS-HOLDING-COMMISSION     PIC 9(9)V9(2).
008700             15  PS-HOLDING-OPEN-PRICE     PIC 9(9)V9(4).
008800             15  PS-HOLDING-CLOSE-VALUE    PIC 9(11)V9(2).
008900             15  PS-HOLDING-CLOSE-PRICE    PIC 9(9)V9(4).
009000             15  PS-HOLDING-REAL-GAIN      PIC S9(11)V9(2)
009100                     SIGN TRAILING SEPARATE.
009200             15  PS-HOLDING-REAL-GAIN-PCT  PIC S9(5)V9(2)
009300                     SIGN TRAILING SEPARATE.
009310             15  PS-HOLDING-GAIN-PCT-EDIT REDEFINES                 TR0223
009320                 PS-HOLDING-REAL-GAIN-PCT.                          TR0223
009330*                COMMENT (SKT 08/09/26) - TR0223.  SAME WHOLE/
009340*                FRACTION SPLIT AS PS-GAIN-PCT-EDIT ABOVE, KEPT
009350*                ON THE HOLDING SIDE FOR THE SAME REASON.
009360                 20  PS-HOLDING-GAIN-PCT-WHOLE PIC S9(5)
009370                         SIGN TRAILING SEPARATE.
009380                 20  PS-HOLDING-GAIN-PCT-FRACT PIC 9(2).
009400         10  PS-HOLDING-CLOSED-FLAG        PIC X(1).
009500             88  PS-HOLDING-FULLY-CLOSED       VALUE 'Y'.
009600             88  PS-HOLDING-STILL-OPEN         VALUE 'N'.
010100     05  FILLER                            PIC X(10).
010200 WORKING-STORAGE SECTION.
010300 01  WS-FILLER-AREA                        PIC X(01).
010350 01  WS-RECS-READ-CNT                      PIC S9(7) COMP           TR0220
010360     VALUE ZERO.
010400 PROCEDURE DIVISION.
010500 0000-LAYOUT-ONLY.
010600*    NO PROCESSING - THIS DECK ONLY EXISTS TO CARRY THE FD
010700*    ABOVE THROUGH THE COPYBOOK EXTRACTOR.  WS-RECS-READ-CNT
010750*    IS CARRIED FOR SYMMETRY WITH THE RUNNING DECKS - UNUSED
010760*    HERE SINCE THIS DECK NEVER READS A RECORD.
010800     STOP RUN.
