000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. TRJRNLPB.
000300 AUTHOR. R KOWALCZYK.
000400 INSTALLATION. DST SHAREHOLDER SYSTEMS - BOSTON.
000500 DATE-WRITTEN. 04/11/1988.
000600 DATE-COMPILED. 04/11/1988.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000*   TRJRNLPB  --  TRADERATE JOURNAL REPLAY / POSITION-KEEPING   *
001100*                  BATCH DRIVER                                *
001200*                                                               *
001300*   READS THE JOURNAL-ENTRIES INTERFACE FILE (ONE LINE PER      *
001400*   CASH OR EQUITY ENTRY, PIPE-DELIMITED), RECALCULATES EVERY   *
001500*   ACCOUNT'S CASH BALANCE, PER-PORTFOLIO CASH ALLOCATION AND   *
001600*   EQUITY HOLDINGS BY REPLAYING THE ACCOUNT'S ENTRIES IN DATE  *
001700*   ORDER, THEN WRITES ACCOUNT-STATE-OUT AND HOLDING-SUMMARY-   *
001800*   OUT.  RECORD LAYOUTS ARE DOCUMENTED IN TRJRNL01, TRACCT01,  *
001900*   TRLOT001, TRPOSN01 AND TRHOLD01 - THIS DECK RESTATES THEM   *
002000*   INLINE PER HOUSE PRACTICE (NO COPY MEMBERS IN THIS SHOP).   *
002100*                                                                *
002200*   COMMENT (RK 04/11/88) - JOURNAL-ENTRIES ARRIVES AS A FLAT   *
002300*   PIPE-DELIMITED TEXT LINE.  MONEY/QUANTITY/PRICE FIELDS ON    *
002400*   THAT LINE CARRY NO DECIMAL POINT - THEY ARE A DIGIT STRING   *
002500*   SIZED TO THE IMPLIED-DECIMAL PICTURE BELOW (E.G. $1,500.25   *
002600*   ARRIVES AS 000000150025), THE SAME CONVENTION THE DOWNSTREAM
002700*   BALANCING FEED USES, SO UNSTRING NEEDS NO EDITING LOGIC.     *
002800*                                                                *
002900*   CHANGE LOG                                                  *
003000*   ----------------------------------------------------------- *
003100*   04/11/88  RK   INITIAL DRIVER - CASH POSTING ONLY (CD/CW) - *
003200*                  TR0001                                       *
003300*   09/02/88  DWP  ADDED EQUITY BUY/SELL POSTING AND THE        *
003400*                  ACCOUNT-STATE HEADER/TRAILER WRITE - TR0014  *
003500*   01/20/89  LMV  HOLDING-SUMMARY-OUT POSITION-DETAIL LINE      *
003600*                  ADDED UNDER THE TICKER CONTROL BREAK - TR0037 *
003700*   06/14/90  RK   JE-COMMENT-TXT CARRIED THROUGH UNUSED - NO    *
003800*                  POSTING IMPACT - TR0058                       *
003900*   11/30/91  DWP  SHARE QUANTITY WORK FIELDS WIDENED TO         *
004000*                  9(9)V9(3) FOR FRACTIONAL DRIP SHARES - TR0091 *
004100*   03/05/93  RK   ACCOUNT ENTRY LIST NOW SORTED BY ENTRY-DATE   *
004200*                  BEFORE REPLAY (2100-SORT-ACCOUNT-ENTRIES) -   *
004300*                  TR0105                                        *
004400*   08/18/94  LMV  PORTFOLIO RECALC BATCH ADDED - WATERMARKS     *
004500*                  EACH PORTFOLIO'S OWN LATEST-ENTRY-DATE -
004600*                  TR0122                                        *
004700*   02/09/96  DWP  EXECUTION PRICE WORK FIELDS WIDENED TO        *
004800*                  9(9)V9(4) PER EQUITY DESK REQUEST - TR0140    *
004900*   07/01/97  RK   LOT COMMISSION NOW PRORATED ON PARTIAL CLOSE  *
005000*                  RATHER THAN CARRIED WHOLE ON THE FIRST LOT    *
005100*                  TOUCHED - TR0151
005200*   05/22/98  LMV  REALIZED-GAIN-PCT COMPUTED ON POSITION AND    *
005300*                  HOLDING WRITE - TR0163                        *
005400*   01/06/99  DWP  YEAR-2000 REVIEW - ALL DATE FIELDS ALREADY    *
005500*                  CCYYMMDD, NO CHANGE REQUIRED - TR0170
005600*   10/14/02  SKT  ACCOUNT-STATE TRAILER CONTROL TOTALS AND      *
005700*                  HOLDING-SUMMARY-OUT HS-TOTAL-LINE GRAND       *
005800*                  TOTAL ADDED - TR0188                          *
005900*   06/02/05  RK   FAST-PATH INCREMENTAL APPEND ADDED SO A       *
006000*                  SINGLE NEW ENTRY DATED ON OR AFTER THE        *
006100*                  WATERMARK SKIPS THE FULL RECALC - TR0201      *
006200*   03/11/08  SKT  AVERAGE OPEN/CLOSE PRICE AND GAIN PERCENT
006300*                  NOW BIAS-CORRECTED TOWARD HALF-EVEN AFTER
006400*                  AN AUDIT FINDING ON A .XX5 BOUNDARY CASE -
006500*                  9600-HALF-EVEN-FIX - TR0215                   *
006510*   08/09/26  SKT  SELL ENTRY'S OWN COMMISSION WAS NEVER       *
006520*                  REACHING THE LOT TABLE - 7200-ALLOCATE-SELL-*
006530*                  COMMISSION PRORATES IT ACROSS THE LOT(S)    *
006540*                  CLOSED AND ADDS IT TO LOT-COMMISSION-AMT -  *
006550*                  TR0221                                      *
006560*   08/09/26  SKT  9600-HALF-EVEN-FIX WAS WIRED TO THE         *
006570*                  COMMISSION FIELD ONLY, SO THE PRICE AND     *
006580*                  GAIN-PCT CALLS AT 8000/8200/8500/8700 NEVER *
006590*                  ACTUALLY GOT BIAS-CORRECTED - GENERALIZED ON *
006591*                  A STAGING FIELD EVERY CALLER LOADS - TR0222 *
006592*   08/09/26  SKT  GAIN-RATIO-4 AT 8200/8700 WAS A COMPUTE      *
006593*                  ROUNDED THAT NEVER WENT THROUGH 9600 BEFORE  *
006594*                  THE *100 RESCALE - ONLY THE RESCALED PCT     *
006595*                  WAS BEING CORRECTED.  ROUTE THE RATIO        *
006596*                  THROUGH 9600 FIRST TOO, SAME AS 8000/8500    *
006597*                  DO FOR OPEN/CLOSE PRICE - TR0224              *
006600*****************************************************************
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900 SPECIAL-NAMES.
007000     C01 IS TOP-OF-FORM
007100     CLASS TR-NUMERIC-CLASS IS '0' THRU '9'
007200     UPSI-0 ON STATUS IS TR-TEST-RUN.
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500     SELECT JOURNAL-ENTRIES-FILE ASSIGN TO JRNLIN
007600         ORGANIZATION IS LINE SEQUENTIAL.
007700     SELECT ACCOUNT-STATE-FILE ASSIGN TO ACCTOUT
007800         ORGANIZATION IS LINE SEQUENTIAL.
007900     SELECT HOLDING-SUMMARY-FILE ASSIGN TO HOLDOUT
008000         ORGANIZATION IS LINE SEQUENTIAL.
008100 DATA DIVISION.
008200 FILE SECTION.
008300 FD  JOURNAL-ENTRIES-FILE
008400     LABEL RECORDS ARE STANDARD.
008500 01  JE-RAW-LINE                         PIC X(200).
008600 FD  ACCOUNT-STATE-FILE
008700     LABEL RECORDS ARE STANDARD.
008800 01  TR-ACCOUNT-STATE-REC.
008900     05  AS-RECORD-TYPE-CDE               PIC X(2).
009000         88  AS-RECORD-IS-HEADER              VALUE 'HH'.
009100         88  AS-RECORD-IS-DETAIL              VALUE 'DD'.
009200         88  AS-RECORD-IS-TRAILER             VALUE 'TT'.
009300     05  AS-HEADER-AREA.
009400         10  AS-RUN-DATE                    PIC 9(8).
009500         10  AS-RUN-DATE-BRK REDEFINES AS-RUN-DATE.
009600             15  AS-RUN-DATE-CCYY            PIC 9(4).
009700             15  AS-RUN-DATE-MM              PIC 9(2).
009800             15  AS-RUN-DATE-DD              PIC 9(2).
009900         10  FILLER                          PIC X(182).
010000     05  AS-DETAIL-AREA REDEFINES AS-HEADER-AREA.
010100         10  AS-ACCOUNT-ID                   PIC 9(5).
010200         10  AS-CASH-BALANCE                 PIC S9(11)V9(2)
010300                 SIGN TRAILING SEPARATE.
010400         10  AS-UNALLOCATED-CASH             PIC S9(11)V9(2)
010500                 SIGN TRAILING SEPARATE.
010600         10  AS-LATEST-ENTRY-DATE            PIC 9(8).
010700         10  AS-CASH-ALLOCATION-TBL OCCURS 20 TIMES
010800                 INDEXED BY AS-ALLOC-NDX.
010900             15  AS-ALLOC-PORTFOLIO-ID      PIC 9(5).
011000             15  AS-ALLOC-AMOUNT            PIC S9(11)V9(2)
011100                     SIGN TRAILING SEPARATE.
011200         10  FILLER                          PIC X(16).
011300     05  AS-TRAILER-AREA REDEFINES AS-HEADER-AREA.
011400         10  AS-TOTAL-ACCOUNTS-CNT           PIC 9(9).
011500         10  AS-TOTAL-CASH-BALANCE           PIC S9(13)V9(2)
011600                 SIGN TRAILING SEPARATE.
011700         10  AS-TOTAL-UNALLOCATED            PIC S9(13)V9(2)
011800                 SIGN TRAILING SEPARATE.
011900         10  FILLER                          PIC X(166).
012000 FD  HOLDING-SUMMARY-FILE
012100     LABEL RECORDS ARE STANDARD.
012200 01  TR-HOLDING-SUMMARY-REC.
012300     05  HS-LINE-TYPE-CDE                  PIC X(2).
012400         88  HS-LINE-IS-HOLDING                VALUE 'HH'.
012500         88  HS-LINE-IS-POSITION               VALUE 'PP'.
012600         88  HS-LINE-IS-LOT                    VALUE 'LL'.
012700         88  HS-LINE-IS-TOTAL                   VALUE 'TT'.
012800     05  HS-HOLDING-LINE.
012900         10  HS-TICKER-SYM                   PIC X(12).
013000         10  HS-HOLDING-QUANTITY              PIC 9(9)V9(3).
013100         10  HS-HOLDING-OPEN-VALUE             PIC 9(11)V9(2).
013200         10  HS-HOLDING-COMMISSION             PIC 9(9)V9(2).
013300         10  HS-HOLDING-OPEN-PRICE             PIC 9(9)V9(4).
013400         10  HS-HOLDING-CLOSE-VALUE            PIC 9(11)V9(2).
013500         10  HS-HOLDING-CLOSE-PRICE            PIC 9(9)V9(4).
013600         10  HS-HOLDING-REAL-GAIN              PIC S9(11)V9(2)
013700                 SIGN TRAILING SEPARATE.
013800         10  HS-HOLDING-REAL-GAIN-PCT          PIC S9(5)V9(2)
013900                 SIGN TRAILING SEPARATE.
014000         10  HS-HOLDING-CLOSED-FLAG            PIC X(1).
014100         10  FILLER                            PIC X(51).
014200     05  HS-POSITION-LINE REDEFINES HS-HOLDING-LINE.
014300         10  HS-POS-TICKER-SYM                PIC X(12).
014400         10  HS-POSITION-NM                    PIC X(20).
014500         10  HS-POS-QUANTITY                   PIC 9(9)V9(3).
014600         10  HS-POS-OPEN-VALUE                 PIC 9(11)V9(2).
014700         10  HS-POS-COMMISSION                 PIC 9(9)V9(2).
014800         10  HS-POS-OPEN-PRICE                 PIC 9(9)V9(4).
014900         10  HS-POS-CLOSE-VALUE                PIC 9(11)V9(2).
015000         10  HS-POS-CLOSE-PRICE                PIC 9(9)V9(4).
015100         10  HS-POS-REAL-GAIN                  PIC S9(11)V9(2)
015200                 SIGN TRAILING SEPARATE.
015300         10  HS-POS-REAL-GAIN-PCT              PIC S9(5)V9(2)
015400                 SIGN TRAILING SEPARATE.
015500         10  HS-POS-CLOSED-FLAG                PIC X(1).
015600         10  FILLER                            PIC X(31).
015700     05  HS-LOT-LINE REDEFINES HS-HOLDING-LINE.
015800         10  HS-LOT-TICKER-SYM                PIC X(12).
015900         10  HS-LOT-POSITION-NM                PIC X(20).
016000         10  HS-LOT-QUANTITY                   PIC 9(9)V9(3).
016100         10  HS-LOT-OPEN-PRICE                 PIC 9(9)V9(4).
016200         10  HS-LOT-OPEN-VALUE                 PIC 9(11)V9(2).
016300         10  HS-LOT-COMMISSION                  PIC 9(9)V9(2).
016400         10  HS-LOT-CLOSE-PRICE                PIC 9(9)V9(4).
016500         10  HS-LOT-CLOSE-VALUE                PIC 9(11)V9(2).
016600         10  HS-LOT-CLOSED-FLAG                PIC X(1).
016700         10  FILLER                            PIC X(34).
016800     05  HS-TOTAL-LINE REDEFINES HS-HOLDING-LINE.
016900         10  HS-TOTAL-HOLDING-CNT              PIC 9(7).
017000         10  HS-TOTAL-OPEN-VALUE               PIC 9(13)V9(2).
017100         10  HS-TOTAL-CLOSE-VALUE              PIC 9(13)V9(2).
017200         10  HS-TOTAL-REAL-GAIN                PIC S9(13)V9(2)
017300                 SIGN TRAILING SEPARATE.
017400         10  FILLER                             PIC X(57).
017500 WORKING-STORAGE SECTION.
017600 77  WS-LINE-COUNT                       PIC S9(7) COMP VALUE ZERO.
017700 77  WS-PAGE-COUNT                       PIC S9(4) COMP VALUE ZERO.
017800 01  WS-SWITCHES.
017900     05  WS-EOF-SW                       PIC X(3) VALUE 'NO '.
018000         88  WS-END-OF-FILE                  VALUE 'YES'.
018100     05  WS-INVARIANT-FAIL-SW             PIC X(3) VALUE 'NO '.
018200         88  WS-POSTING-REJECTED              VALUE 'YES'.
018300     05  WS-FAST-PATH-SW                  PIC X(3) VALUE 'NO '.
018400         88  WS-FAST-PATH-ELIGIBLE            VALUE 'YES'.
018500     05  WS-FOUND-SW                      PIC X(3) VALUE 'NO '.
018600         88  WS-ROW-WAS-FOUND                 VALUE 'YES'.
018700 01  WS-COUNTERS.
018800     05  WS-ENTRY-COUNT                   PIC S9(7) COMP VALUE ZERO.
018900     05  WS-ACCOUNT-COUNT                 PIC S9(5) COMP VALUE ZERO.
019000     05  WS-PORTFOLIO-COUNT               PIC S9(5) COMP VALUE ZERO.
019100     05  WS-LOT-COUNT                     PIC S9(7) COMP VALUE ZERO.
019200     05  WS-POSITION-COUNT                PIC S9(5) COMP VALUE ZERO.
019300     05  WS-HOLDING-COUNT                 PIC S9(5) COMP VALUE ZERO.
019400     05  WS-SUB-I                         PIC S9(7) COMP VALUE ZERO.
019500     05  WS-SUB-J                         PIC S9(7) COMP VALUE ZERO.
019600     05  WS-SWAP-SUB                      PIC S9(7) COMP VALUE ZERO.
019700     05  WS-REMAINING-QTY-SIGN            PIC S9(7) COMP VALUE ZERO.
019800     05  WS-NEW-LOT-SUB                   PIC S9(7) COMP VALUE ZERO.
019900     05  WS-OLDEST-LOT-SUB                PIC S9(7) COMP VALUE ZERO.
020000     05  WS-OLDEST-BATCH-SEQ              PIC S9(7) COMP VALUE ZERO.
020100     05  WS-REINIT-STATE-SW               PIC X(3) VALUE 'NO '.
020200         88  WS-FULL-RECALC-NEEDED            VALUE 'YES'.
020300 01  WS-JE-TABLE.
020400     05  WS-JE-ENTRY OCCURS 1500 TIMES INDEXED BY WS-JE-NDX.
020500         10  WS-JE-ENTRY-ID               PIC 9(9).
020600         10  WS-JE-ENTRY-DATE              PIC 9(8).
020700         10  WS-JE-ENTRY-TYPE              PIC X(2).
020800         10  WS-JE-ACCOUNT-ID              PIC 9(5).
020900         10  WS-JE-PORTFOLIO-ID            PIC 9(5).
021000         10  WS-JE-COMMENT-TXT             PIC X(60).
021100         10  WS-JE-CASH-AMOUNT             PIC 9(11)V9(2).
021200         10  WS-JE-TICKER-SYM              PIC X(12).
021300         10  WS-JE-POSITION-NM             PIC X(20).
021400         10  WS-JE-SHARE-QUANTITY          PIC 9(9)V9(3).
021500         10  WS-JE-EXEC-PRICE              PIC 9(9)V9(4).
021600         10  WS-JE-COMMISSION-AMT          PIC 9(9)V9(2).
021700         10  WS-JE-ORIGINAL-SEQ            PIC 9(7) COMP.
021800         10  FILLER                         PIC X(8).
021900 01  WS-ACCOUNT-TABLE.
022000     05  WS-ACCT-ENTRY OCCURS 100 TIMES INDEXED BY WS-ACCT-NDX.
022100         10  WS-ACCT-ID                   PIC 9(5).
022200         10  WS-ACCT-CASH-BALANCE         PIC S9(11)V9(2)
022300                 SIGN TRAILING SEPARATE.
022400         10  WS-ACCT-UNALLOC-CASH         PIC S9(11)V9(2)
022500                 SIGN TRAILING SEPARATE.
022600         10  WS-ACCT-LATEST-DATE          PIC 9(8).
022700         10  WS-ACCT-ALLOC-TBL OCCURS 20 TIMES
022800                 INDEXED BY WS-ALLOC-NDX.
022900             15  WS-ACCT-ALLOC-PORT-ID    PIC 9(5).
023000             15  WS-ACCT-ALLOC-AMOUNT     PIC S9(11)V9(2)
023100                     SIGN TRAILING SEPARATE.
023200         10  WS-ACCT-ALLOC-USED-CNT       PIC S9(4) COMP.
023300         10  FILLER                        PIC X(6).
023400 01  WS-PORTFOLIO-TABLE.
023500     05  WS-PORT-ENTRY OCCURS 300 TIMES INDEXED BY WS-PORT-NDX.
023600         10  WS-PORT-ACCOUNT-ID           PIC 9(5).
023700         10  WS-PORT-ID                   PIC 9(5).
023800         10  WS-PORT-LATEST-DATE          PIC 9(8).
023900         10  FILLER                        PIC X(6).
024000 01  WS-LOT-TABLE.
024100     05  WS-LOT-ENTRY OCCURS 800 TIMES INDEXED BY WS-LOT-NDX.
024200         10  WS-LOT-ACCOUNT-ID            PIC 9(5).
024300         10  WS-LOT-TICKER-SYM            PIC X(12).
024400         10  WS-LOT-POSITION-NM           PIC X(20).
024500         10  WS-LOT-BATCH-SEQ             PIC 9(4).
024600         10  WS-LOT-QUANTITY              PIC 9(9)V9(3).
024700         10  WS-LOT-OPEN-PRICE            PIC 9(9)V9(4).
024800         10  WS-LOT-OPEN-VALUE            PIC 9(11)V9(2).
024900         10  WS-LOT-COMMISSION-AMT        PIC 9(9)V9(2).
025000         10  WS-LOT-CLOSE-PRICE           PIC 9(9)V9(4).
025100         10  WS-LOT-CLOSE-VALUE           PIC 9(11)V9(2).
025200         10  WS-LOT-CLOSED-FLAG           PIC X(1).
025300             88  WS-LOT-IS-CLOSED             VALUE 'Y'.
025400             88  WS-LOT-IS-OPEN                VALUE 'N'.
025500         10  WS-LOT-IN-USE-FLAG           PIC X(1).
025600             88  WS-LOT-ROW-IN-USE            VALUE 'Y'.
025700             88  WS-LOT-ROW-FREE               VALUE 'N'.
025800         10  FILLER                        PIC X(6).
025900 01  WS-POSITION-TABLE.
026000     05  WS-POSN-ENTRY OCCURS 300 TIMES INDEXED BY WS-POSN-NDX.
026100         10  WS-POSN-ACCOUNT-ID           PIC 9(5).
026200         10  WS-POSN-TICKER-SYM           PIC X(12).
026300         10  WS-POSN-NM                   PIC X(20).
026400         10  WS-POSN-QUANTITY             PIC 9(9)V9(3).
026500         10  WS-POSN-OPEN-VALUE           PIC 9(11)V9(2).
026600         10  WS-POSN-COMMISSION           PIC 9(9)V9(2).
026700         10  WS-POSN-OPEN-PRICE           PIC 9(9)V9(4).
026800         10  WS-POSN-CLOSE-VALUE          PIC 9(11)V9(2).
026900         10  WS-POSN-CLOSE-PRICE          PIC 9(9)V9(4).
027000         10  WS-POSN-REAL-GAIN            PIC S9(11)V9(2)
027100                 SIGN TRAILING SEPARATE.
027200         10  WS-POSN-REAL-GAIN-PCT        PIC S9(5)V9(2)
027300                 SIGN TRAILING SEPARATE.
027400         10  WS-POSN-CLOSED-FLAG          PIC X(1).
027500         10  FILLER                        PIC X(6).
027600 01  WS-HOLDING-TABLE.
027700     05  WS-HOLD-ENTRY OCCURS 150 TIMES INDEXED BY WS-HOLD-NDX.
027800         10  WS-HOLD-ACCOUNT-ID           PIC 9(5).
027900         10  WS-HOLD-TICKER-SYM           PIC X(12).
028000         10  WS-HOLD-QUANTITY             PIC 9(9)V9(3).
028100         10  WS-HOLD-OPEN-VALUE           PIC 9(11)V9(2).
028200         10  WS-HOLD-COMMISSION           PIC 9(9)V9(2).
028300         10  WS-HOLD-OPEN-PRICE           PIC 9(9)V9(4).
028400         10  WS-HOLD-CLOSE-VALUE          PIC 9(11)V9(2).
028500         10  WS-HOLD-CLOSE-PRICE          PIC 9(9)V9(4).
028600         10  WS-HOLD-REAL-GAIN            PIC S9(11)V9(2)
028700                 SIGN TRAILING SEPARATE.
028800         10  WS-HOLD-REAL-GAIN-PCT        PIC S9(5)V9(2)
028900                 SIGN TRAILING SEPARATE.
029000         10  WS-HOLD-CLOSED-FLAG          PIC X(1).
029100         10  FILLER                        PIC X(6).
029200 01  WS-UNSTRING-AREA.
029300     05  WS-US-FIELD-01                   PIC X(20).
029400     05  WS-US-FIELD-02                   PIC X(20).
029500     05  WS-US-FIELD-03                   PIC X(20).
029600     05  WS-US-FIELD-04                   PIC X(20).
029700     05  WS-US-FIELD-05                   PIC X(20).
029800     05  WS-US-FIELD-06                   PIC X(60).
029900     05  WS-US-FIELD-07                   PIC X(20).
030000     05  WS-US-FIELD-08                   PIC X(20).
030100     05  WS-US-FIELD-09                   PIC X(20).
030200     05  WS-US-FIELD-10                   PIC X(20).
030300     05  WS-US-FIELD-11                   PIC X(20).
030400     05  WS-US-FIELD-12                   PIC X(20).
030500     05  WS-US-POINTER                    PIC S9(3) COMP.
030600 01  WS-POSTING-WORK-AREA.
030700     05  WS-NEW-CASH-BALANCE              PIC S9(11)V9(2)
030800             SIGN TRAILING SEPARATE.
030900     05  WS-NEW-UNALLOC-CASH               PIC S9(11)V9(2)
031000             SIGN TRAILING SEPARATE.
031100     05  WS-NEW-PORT-CASH                  PIC S9(11)V9(2)
031200             SIGN TRAILING SEPARATE.
031300     05  WS-TXN-VALUE                      PIC S9(11)V9(2)
031400             SIGN TRAILING SEPARATE.
031500     05  WS-REMAINING-TO-SELL               PIC 9(9)V9(3).
031600     05  WS-CLOSING-QTY                    PIC 9(9)V9(3).
031700     05  WS-REMAINING-QTY                  PIC 9(9)V9(3).
031800     05  WS-COMMISSION-RATIO                PIC 9(3)V9(4).
031900     05  WS-PARTIAL-COMMISSION              PIC 9(9)V9(4).
032000     05  WS-PARTIAL-COMMISSION-R            PIC 9(9)V9(2).
032100     05  WS-REMAINDER-COMMISSION            PIC 9(9)V9(2).
032200     05  WS-ROUND-REMAINDER-4               PIC V9(4).
032300     05  WS-COMMISSION-CENTS                PIC 9(9) COMP.
032400     05  WS-HALF-EVEN-QUOTIENT              PIC 9(9) COMP.
032500     05  WS-HALF-EVEN-REMAINDR              PIC 9(1) COMP.
032510     05  WS-SELL-COMM-RATIO                 PIC 9(3)V9(4).             TR0221
032520     05  WS-SELL-ALLOC-COMMISSION           PIC 9(9)V9(4).             TR0221
032530     05  WS-SELL-ALLOC-COMMISSION-R         PIC 9(9)V9(2).             TR0221
032540     05  WS-HE-WORK-VALUE                   PIC S9(9)V9(4)             TR0222
032550             SIGN TRAILING SEPARATE.                                  TR0222
032560     05  WS-HE-NEGATIVE-SW                  PIC X(1).                 TR0222
032570     05  WS-HE-SCALE-CDE                     PIC X(1).                TR0222
032580         88  WS-HE-SCALE-IS-2-DEC               VALUE '2'.            TR0222
032590         88  WS-HE-SCALE-IS-4-DEC               VALUE '4'.            TR0222
032600 01  WS-AGGREGATE-WORK-AREA.
032700     05  WS-AGG-QUANTITY                   PIC 9(9)V9(3).
032800     05  WS-AGG-OPEN-VALUE                 PIC 9(11)V9(2).
032900     05  WS-AGG-COMMISSION                 PIC 9(9)V9(2).
033000     05  WS-AGG-CLOSE-VALUE                PIC 9(11)V9(2).
033100     05  WS-AGG-HAS-CLOSED-LOT             PIC X(1).
033200         88  WS-AGG-SAW-CLOSED-LOT             VALUE 'Y'.
033300     05  WS-AGG-HAS-OPEN-LOT                PIC X(1).
033400         88  WS-AGG-SAW-OPEN-LOT               VALUE 'Y'.
033700     05  WS-AGG-REAL-GAIN                  PIC S9(11)V9(2)
033800             SIGN TRAILING SEPARATE.
033900     05  WS-AGG-REAL-GAIN-PCT              PIC S9(5)V9(2)
034000             SIGN TRAILING SEPARATE.
034100     05  WS-AGG-GAIN-RATIO-4                PIC S9(5)V9(4)
034200             SIGN TRAILING SEPARATE.
034300 01  WS-REPORT-BREAK-AREA.
034400     05  WS-HELD-TICKER-SYM                PIC X(12).
034500     05  WS-HELD-POSITION-NM               PIC X(20).
034600     05  WS-RUN-ACCOUNT-CNT                PIC 9(9) COMP.
034700     05  WS-RUN-CASH-TOTAL                 PIC S9(13)V9(2)
034800             SIGN TRAILING SEPARATE.
034900     05  WS-RUN-UNALLOC-TOTAL              PIC S9(13)V9(2)
035000             SIGN TRAILING SEPARATE.
035100     05  WS-RUN-HOLDING-CNT                PIC 9(7) COMP.
035200     05  WS-RUN-OPEN-VALUE-TOTAL           PIC 9(13)V9(2).
035300     05  WS-RUN-CLOSE-VALUE-TOTAL          PIC 9(13)V9(2).
035400     05  WS-RUN-GAIN-TOTAL                 PIC S9(13)V9(2)
035500             SIGN TRAILING SEPARATE.
035600 01  WS-RUN-DATE-AREA                      PIC 9(8) VALUE ZERO.
035700 01  WS-SYSTEM-DATE-AREA.
035800     05  WS-SYSTEM-DATE-6                  PIC 9(6).
035900     05  WS-SYSTEM-DATE-BRK REDEFINES WS-SYSTEM-DATE-6.
036000         10  WS-SYSTEM-DATE-YY              PIC 9(2).
036100         10  WS-SYSTEM-DATE-MM              PIC 9(2).
036200         10  WS-SYSTEM-DATE-DD              PIC 9(2).
036300     05  WS-SYSTEM-CENTURY                 PIC 9(2).
036400 PROCEDURE DIVISION.
036500 0000-MAINLINE.
036600     PERFORM 1000-INITIALIZE.
036700     PERFORM 1100-READ-JOURNAL-FILE THRU 1100-EXIT
036800         UNTIL WS-END-OF-FILE.
036900     PERFORM 1200-BUILD-ACCOUNT-TABLE.
037000     PERFORM 1300-BUILD-PORTFOLIO-TABLE.
037100     PERFORM 2000-ACCOUNT-RECALC-BATCH THRU 2000-EXIT
037200         VARYING WS-ACCT-NDX FROM 1 BY 1
037300         UNTIL WS-ACCT-NDX > WS-ACCOUNT-COUNT.
037400     PERFORM 3000-PORTFOLIO-RECALC-BATCH THRU 3000-EXIT
037500         VARYING WS-PORT-NDX FROM 1 BY 1
037600         UNTIL WS-PORT-NDX > WS-PORTFOLIO-COUNT.
037700     PERFORM 9000-WRITE-ACCOUNT-STATE-OUT THRU 9000-EXIT.
037800     PERFORM 8700-WRITE-HOLDING-OUT THRU 8700-EXIT.
037900     PERFORM 9900-TERMINATE.
038000     STOP RUN.
038100*
038200*    -----------------------------------------------------------
038300*    1000 SERIES - INITIALIZATION AND JOURNAL FILE LOAD
038400*    -----------------------------------------------------------
038500 1000-INITIALIZE.
038600     OPEN INPUT JOURNAL-ENTRIES-FILE.
038700     OPEN OUTPUT ACCOUNT-STATE-FILE.
038800     OPEN OUTPUT HOLDING-SUMMARY-FILE.
038900     MOVE 'NO ' TO WS-EOF-SW.
039000     MOVE ZERO TO WS-ENTRY-COUNT WS-ACCOUNT-COUNT
039100         WS-PORTFOLIO-COUNT WS-LOT-COUNT WS-POSITION-COUNT
039200         WS-HOLDING-COUNT.
039300     ACCEPT WS-SYSTEM-DATE-6 FROM DATE.
039400     IF WS-SYSTEM-DATE-YY < 50
039500         MOVE 20 TO WS-SYSTEM-CENTURY
039600     ELSE
039700         MOVE 19 TO WS-SYSTEM-CENTURY
039800     END-IF.
039900     STRING WS-SYSTEM-CENTURY WS-SYSTEM-DATE-6
040000         DELIMITED BY SIZE INTO WS-RUN-DATE-AREA.
040100 1100-READ-JOURNAL-FILE.
040200     READ JOURNAL-ENTRIES-FILE
040300         AT END
040400             MOVE 'YES' TO WS-EOF-SW
040500             GO TO 1100-EXIT.
040600     ADD 1 TO WS-ENTRY-COUNT.
040700     SET WS-JE-NDX TO WS-ENTRY-COUNT.
040800     PERFORM 1150-UNSTRING-JOURNAL-LINE.
040900 1100-EXIT.
041000     EXIT.
041100 1150-UNSTRING-JOURNAL-LINE.
041200     UNSTRING JE-RAW-LINE DELIMITED BY '|'
041300         INTO WS-US-FIELD-01 WS-US-FIELD-02 WS-US-FIELD-03
041400              WS-US-FIELD-04 WS-US-FIELD-05 WS-US-FIELD-06
041500              WS-US-FIELD-07 WS-US-FIELD-08 WS-US-FIELD-09
041600              WS-US-FIELD-10 WS-US-FIELD-11 WS-US-FIELD-12.
041700     MOVE WS-US-FIELD-01 TO WS-JE-ENTRY-ID (WS-JE-NDX).
041800     MOVE WS-US-FIELD-02 TO WS-JE-ENTRY-DATE (WS-JE-NDX).
041900     MOVE WS-US-FIELD-03 TO WS-JE-ENTRY-TYPE (WS-JE-NDX).
042000     MOVE WS-US-FIELD-04 TO WS-JE-ACCOUNT-ID (WS-JE-NDX).
042100     MOVE WS-US-FIELD-05 TO WS-JE-PORTFOLIO-ID (WS-JE-NDX).
042200     MOVE WS-US-FIELD-06 TO WS-JE-COMMENT-TXT (WS-JE-NDX).
042300     MOVE WS-US-FIELD-07 TO WS-JE-CASH-AMOUNT (WS-JE-NDX).
042400     MOVE WS-US-FIELD-08 TO WS-JE-TICKER-SYM (WS-JE-NDX).
042500     MOVE WS-US-FIELD-09 TO WS-JE-POSITION-NM (WS-JE-NDX).
042600     MOVE WS-US-FIELD-10 TO WS-JE-SHARE-QUANTITY (WS-JE-NDX).
042700     MOVE WS-US-FIELD-11 TO WS-JE-EXEC-PRICE (WS-JE-NDX).
042800     MOVE WS-US-FIELD-12 TO WS-JE-COMMISSION-AMT (WS-JE-NDX).
042900     MOVE WS-ENTRY-COUNT TO WS-JE-ORIGINAL-SEQ (WS-JE-NDX).
043000 1200-BUILD-ACCOUNT-TABLE.
043100*    COMMENT (RK 03/05/93) - A LINEAR TABLE SEARCH IS USED HERE
043200*    RATHER THAN A SORT VERB BECAUSE THE EXPECTED ACCOUNT COUNT
043300*    PER RUN IS SMALL (SEE WS-ACCOUNT-TABLE OCCURS 100).
043400     PERFORM 1210-SCAN-ONE-ENTRY-FOR-ACCT THRU 1210-EXIT
043500         VARYING WS-JE-NDX FROM 1 BY 1
043600         UNTIL WS-JE-NDX > WS-ENTRY-COUNT.
043700 1210-SCAN-ONE-ENTRY-FOR-ACCT.
043800     PERFORM 1220-FIND-ACCOUNT-ROW THRU 1220-EXIT.
043900     IF NOT WS-ROW-WAS-FOUND
044000         ADD 1 TO WS-ACCOUNT-COUNT
044100         SET WS-ACCT-NDX TO WS-ACCOUNT-COUNT
044200         MOVE WS-JE-ACCOUNT-ID (WS-JE-NDX) TO
044300             WS-ACCT-ID (WS-ACCT-NDX)
044400         MOVE ZERO TO WS-ACCT-CASH-BALANCE (WS-ACCT-NDX)
044500             WS-ACCT-UNALLOC-CASH (WS-ACCT-NDX)
044600             WS-ACCT-LATEST-DATE (WS-ACCT-NDX)
044700             WS-ACCT-ALLOC-USED-CNT (WS-ACCT-NDX).
044800 1210-EXIT.
044900     EXIT.
045000 1220-FIND-ACCOUNT-ROW.
045100     MOVE 'NO ' TO WS-FOUND-SW.
045200     SET WS-ACCT-NDX TO 1.
045300 1221-FIND-ACCOUNT-LOOP.
045400     IF WS-ACCT-NDX > WS-ACCOUNT-COUNT
045500         GO TO 1220-EXIT.
045600     IF WS-ACCT-ID (WS-ACCT-NDX) = WS-JE-ACCOUNT-ID (WS-JE-NDX)
045700         MOVE 'YES' TO WS-FOUND-SW
045800         GO TO 1220-EXIT.
045900     SET WS-ACCT-NDX UP BY 1.
046000     GO TO 1221-FIND-ACCOUNT-LOOP.
046100 1220-EXIT.
046200     EXIT.
046300 1300-BUILD-PORTFOLIO-TABLE.
046400     PERFORM 1310-SCAN-ONE-ENTRY-FOR-PORT THRU 1310-EXIT
046500         VARYING WS-JE-NDX FROM 1 BY 1
046600         UNTIL WS-JE-NDX > WS-ENTRY-COUNT.
046700 1310-SCAN-ONE-ENTRY-FOR-PORT.
046800     IF WS-JE-ENTRY-TYPE (WS-JE-NDX) = 'CA' OR
046900        WS-JE-ENTRY-TYPE (WS-JE-NDX) = 'CR'
047000         PERFORM 1320-FIND-PORTFOLIO-ROW THRU 1320-EXIT
047100         IF NOT WS-ROW-WAS-FOUND
047200             ADD 1 TO WS-PORTFOLIO-COUNT
047300             SET WS-PORT-NDX TO WS-PORTFOLIO-COUNT
047400             MOVE WS-JE-ACCOUNT-ID (WS-JE-NDX) TO
047500                 WS-PORT-ACCOUNT-ID (WS-PORT-NDX)
047600             MOVE WS-JE-PORTFOLIO-ID (WS-JE-NDX) TO
047700                 WS-PORT-ID (WS-PORT-NDX)
047800             MOVE ZERO TO WS-PORT-LATEST-DATE (WS-PORT-NDX)
047900         END-IF
048000     END-IF.
048100 1310-EXIT.
048200     EXIT.
048300 1320-FIND-PORTFOLIO-ROW.
048400     MOVE 'NO ' TO WS-FOUND-SW.
048500     SET WS-PORT-NDX TO 1.
048600 1321-FIND-PORTFOLIO-LOOP.
048700     IF WS-PORT-NDX > WS-PORTFOLIO-COUNT
048800         GO TO 1320-EXIT.
048900     IF WS-PORT-ACCOUNT-ID (WS-PORT-NDX) =
049000            WS-JE-ACCOUNT-ID (WS-JE-NDX) AND
049100        WS-PORT-ID (WS-PORT-NDX) = WS-JE-PORTFOLIO-ID (WS-JE-NDX)
049200         MOVE 'YES' TO WS-FOUND-SW
049300         GO TO 1320-EXIT.
049400     SET WS-PORT-NDX UP BY 1.
049500     GO TO 1321-FIND-PORTFOLIO-LOOP.
049600 1320-EXIT.
049700     EXIT.
049800*
049900*    -----------------------------------------------------------
050000*    2000 SERIES - ACCOUNT RECALCULATION BATCH
050100*    -----------------------------------------------------------
050200 2000-ACCOUNT-RECALC-BATCH.
050300     PERFORM 2050-FAST-PATH-CHECK THRU 2050-EXIT.
050400     IF WS-FULL-RECALC-NEEDED
050500         MOVE ZERO TO WS-ACCT-CASH-BALANCE (WS-ACCT-NDX)
050600             WS-ACCT-UNALLOC-CASH (WS-ACCT-NDX)
050700             WS-ACCT-ALLOC-USED-CNT (WS-ACCT-NDX)
050800         MOVE ZERO TO WS-ACCT-LATEST-DATE (WS-ACCT-NDX)
050900     END-IF.
051000     MOVE 'NO ' TO WS-INVARIANT-FAIL-SW.
051100     PERFORM 2100-SORT-ACCOUNT-ENTRIES THRU 2100-EXIT.
051200     PERFORM 2200-PROCESS-ACCOUNT-ENTRIES THRU 2200-EXIT
051300         VARYING WS-SUB-I FROM 1 BY 1
051400         UNTIL WS-SUB-I > WS-ENTRY-COUNT OR WS-POSTING-REJECTED.
051500     IF WS-POSTING-REJECTED
051600         DISPLAY 'TRJRNLPB - ACCOUNT ' WS-ACCT-ID (WS-ACCT-NDX)
051700             ' RECALC REJECTED - INVARIANT FAILED'
051800         MOVE ZERO TO WS-ACCT-CASH-BALANCE (WS-ACCT-NDX)
051900             WS-ACCT-UNALLOC-CASH (WS-ACCT-NDX)
052000             WS-ACCT-ALLOC-USED-CNT (WS-ACCT-NDX)
052100             WS-ACCT-LATEST-DATE (WS-ACCT-NDX)
052200     END-IF.
052300 2000-EXIT.
052400     EXIT.
052500 2050-FAST-PATH-CHECK.                                              TR0201
052600*    COMMENT (RK 06/02/05) - TR0201.  A FULL RECALC IS ONLY
052700*    NEEDED WHEN SOME ENTRY FOR THIS ACCOUNT IS DATED BEFORE THE
052800*    STORED WATERMARK.  ON A COLD RUN THE WATERMARK IS ZERO SO
052900*    THE FIRST PASS ALWAYS FALLS THROUGH TO A FULL RECALC.
053000     MOVE 'NO ' TO WS-REINIT-STATE-SW.
053100     PERFORM 2060-SCAN-FOR-OUT-OF-ORDER THRU 2060-EXIT
053200         VARYING WS-SUB-I FROM 1 BY 1
053300         UNTIL WS-SUB-I > WS-ENTRY-COUNT.
053400     IF WS-ACCT-LATEST-DATE (WS-ACCT-NDX) = ZERO
053500         MOVE 'YES' TO WS-REINIT-STATE-SW.
053600 2050-EXIT.
053700     EXIT.
053800 2060-SCAN-FOR-OUT-OF-ORDER.
053900     IF WS-JE-ACCOUNT-ID (WS-SUB-I) = WS-ACCT-ID (WS-ACCT-NDX)
054000         IF WS-JE-ENTRY-DATE (WS-SUB-I) <
054100                WS-ACCT-LATEST-DATE (WS-ACCT-NDX)
054200             MOVE 'YES' TO WS-REINIT-STATE-SW
054300         END-IF
054400     END-IF.
054500 2060-EXIT.
054600     EXIT.
054700 2100-SORT-ACCOUNT-ENTRIES.                                         TR0105
054800*    COMMENT (RK 03/05/93) - TR0105.  STABLE INSERTION SORT OF
054900*    THIS ACCOUNT'S ROWS BY ENTRY-DATE, LOWEST SUBSCRIPT FIRST.
055000*    THE ORIGINAL-SEQ FIELD BREAKS TIES SO EQUAL-DATE ENTRIES
055100*    KEEP THEIR ARRIVAL ORDER (MIRRORS COLLECTIONS.SORT).
055200     PERFORM 2110-BUBBLE-PASS THRU 2110-EXIT
055300         VARYING WS-SUB-I FROM 1 BY 1
055400         UNTIL WS-SUB-I > WS-ENTRY-COUNT.
055500 2100-EXIT.
055600     EXIT.
055700 2110-BUBBLE-PASS.
055800     PERFORM 2120-BUBBLE-COMPARE THRU 2120-EXIT
055900         VARYING WS-SUB-J FROM 1 BY 1
056000         UNTIL WS-SUB-J > WS-ENTRY-COUNT.
056100 2110-EXIT.
056200     EXIT.
056300 2120-BUBBLE-COMPARE.
056400     IF WS-SUB-J < WS-ENTRY-COUNT
056500         IF WS-JE-ENTRY-DATE (WS-SUB-J) >
056600                WS-JE-ENTRY-DATE (WS-SUB-J + 1)
056700             PERFORM 2130-SWAP-JE-ROWS THRU 2130-EXIT
056800         ELSE
056900             IF WS-JE-ENTRY-DATE (WS-SUB-J) =
057000                    WS-JE-ENTRY-DATE (WS-SUB-J + 1) AND
057100                WS-JE-ORIGINAL-SEQ (WS-SUB-J) >
057200                    WS-JE-ORIGINAL-SEQ (WS-SUB-J + 1)
057300                 PERFORM 2130-SWAP-JE-ROWS THRU 2130-EXIT
057400             END-IF
057500         END-IF
057600     END-IF.
057700 2120-EXIT.
057800     EXIT.
057900 2130-SWAP-JE-ROWS.
058000     MOVE WS-JE-ENTRY (WS-SUB-J) TO WS-JE-ENTRY (0).
058100     MOVE WS-JE-ENTRY (WS-SUB-J + 1) TO WS-JE-ENTRY (WS-SUB-J).
058200     MOVE WS-JE-ENTRY (0) TO WS-JE-ENTRY (WS-SUB-J + 1).
058300 2130-EXIT.
058400     EXIT.
058500 2200-PROCESS-ACCOUNT-ENTRIES.
058600     IF WS-JE-ACCOUNT-ID (WS-SUB-I) = WS-ACCT-ID (WS-ACCT-NDX)
058700         IF WS-FULL-RECALC-NEEDED OR
058800            WS-JE-ENTRY-DATE (WS-SUB-I) >=
058900                WS-ACCT-LATEST-DATE (WS-ACCT-NDX)
059000             PERFORM 4000-POST-ENTRY THRU 4000-EXIT
059100             IF NOT WS-POSTING-REJECTED
059200                 MOVE WS-JE-ENTRY-DATE (WS-SUB-I) TO
059300                     WS-ACCT-LATEST-DATE (WS-ACCT-NDX)
059400             END-IF
059500         END-IF
059600     END-IF.
059700 2200-EXIT.
059800     EXIT.
059900*
060000*    -----------------------------------------------------------
060100*    3000 SERIES - PORTFOLIO RECALCULATION BATCH
060200*    -----------------------------------------------------------
060300 3000-PORTFOLIO-RECALC-BATCH.                                       TR0122
060400*    COMMENT (LMV 08/18/94) - TR0122.  THE PORTFOLIO'S CASH
060500*    FIGURE ITSELF LIVES ON THE OWNING ACCOUNT'S ALLOCATION
060600*    TABLE (POSTED BY 4300/4400 ABOVE) - THIS PASS ONLY REPLAYS
060700*    THE PORTFOLIO'S OWN CA/CR ENTRIES IN DATE ORDER TO REBUILD
060800*    ITS LATEST-ENTRY-DATE WATERMARK.
060900     MOVE ZERO TO WS-PORT-LATEST-DATE (WS-PORT-NDX).
061000     PERFORM 3100-SCAN-PORTFOLIO-ENTRY THRU 3100-EXIT
061100         VARYING WS-SUB-I FROM 1 BY 1
061200         UNTIL WS-SUB-I > WS-ENTRY-COUNT.
061300 3000-EXIT.
061400     EXIT.
061500 3100-SCAN-PORTFOLIO-ENTRY.
061600     IF WS-JE-ACCOUNT-ID (WS-SUB-I) =
061700            WS-PORT-ACCOUNT-ID (WS-PORT-NDX) AND
061800        WS-JE-PORTFOLIO-ID (WS-SUB-I) = WS-PORT-ID (WS-PORT-NDX)
061900            AND (WS-JE-ENTRY-TYPE (WS-SUB-I) = 'CA' OR
062000                 WS-JE-ENTRY-TYPE (WS-SUB-I) = 'CR')
062100         IF WS-JE-ENTRY-DATE (WS-SUB-I) >
062200                WS-PORT-LATEST-DATE (WS-PORT-NDX)
062300             MOVE WS-JE-ENTRY-DATE (WS-SUB-I) TO
062400                 WS-PORT-LATEST-DATE (WS-PORT-NDX)
062500         END-IF
062600     END-IF.
062700 3100-EXIT.
062800     EXIT.
062900*
063000*    -----------------------------------------------------------
063100*    4000 SERIES - ENTRY POSTING DISPATCH
063200*    -----------------------------------------------------------
063300 4000-POST-ENTRY.
063400     EVALUATE WS-JE-ENTRY-TYPE (WS-SUB-I)
063500         WHEN 'CD'
063600             PERFORM 4100-POST-CASH-DEPOSIT THRU 4100-EXIT
063700         WHEN 'CW'
063800             PERFORM 4200-POST-CASH-WITHDRAWAL THRU 4200-EXIT
063900         WHEN 'CA'
064000             PERFORM 4300-POST-CASH-ALLOCATION THRU 4300-EXIT
064100         WHEN 'CR'
064200             PERFORM 4400-POST-CASH-DEALLOCATION THRU 4400-EXIT
064300         WHEN 'EB'
064400             PERFORM 4500-POST-EQUITY-BUY THRU 4500-EXIT
064500         WHEN 'ES'
064600             PERFORM 4600-POST-EQUITY-SELL THRU 4600-EXIT
064700     END-EVALUATE.
064800 4000-EXIT.
064900     EXIT.
065000 4100-POST-CASH-DEPOSIT.
065100*    NO INVARIANT CHECK - A DEPOSIT CAN NEVER MAKE A BALANCE
065200*    INVALID.
065300     ADD WS-JE-CASH-AMOUNT (WS-SUB-I) TO
065400         WS-ACCT-CASH-BALANCE (WS-ACCT-NDX)
065500         WS-ACCT-UNALLOC-CASH (WS-ACCT-NDX).
065600 4100-EXIT.
065700     EXIT.
065800 4200-POST-CASH-WITHDRAWAL.
065900     COMPUTE WS-NEW-CASH-BALANCE =
066000         WS-ACCT-CASH-BALANCE (WS-ACCT-NDX) -
066100             WS-JE-CASH-AMOUNT (WS-SUB-I).
066200     COMPUTE WS-NEW-UNALLOC-CASH =
066300         WS-ACCT-UNALLOC-CASH (WS-ACCT-NDX) -
066400             WS-JE-CASH-AMOUNT (WS-SUB-I).
066500     IF WS-NEW-CASH-BALANCE < ZERO OR WS-NEW-UNALLOC-CASH < ZERO
066600         MOVE 'YES' TO WS-INVARIANT-FAIL-SW
066700     ELSE
066800         MOVE WS-NEW-CASH-BALANCE TO
066900             WS-ACCT-CASH-BALANCE (WS-ACCT-NDX)
067000         MOVE WS-NEW-UNALLOC-CASH TO
067100             WS-ACCT-UNALLOC-CASH (WS-ACCT-NDX)
067200     END-IF.
067300 4200-EXIT.
067400     EXIT.
067500 4300-POST-CASH-ALLOCATION.
067600     COMPUTE WS-NEW-UNALLOC-CASH =
067700         WS-ACCT-UNALLOC-CASH (WS-ACCT-NDX) -
067800             WS-JE-CASH-AMOUNT (WS-SUB-I).
067900     IF WS-NEW-UNALLOC-CASH < ZERO
068000         MOVE 'YES' TO WS-INVARIANT-FAIL-SW
068100     ELSE
068200         MOVE WS-NEW-UNALLOC-CASH TO
068300             WS-ACCT-UNALLOC-CASH (WS-ACCT-NDX)
068400         PERFORM 4310-FIND-OR-CREATE-ALLOC THRU 4310-EXIT
068500         ADD WS-JE-CASH-AMOUNT (WS-SUB-I) TO
068600             WS-ACCT-ALLOC-AMOUNT (WS-ACCT-NDX, WS-ALLOC-NDX)
068700     END-IF.
068800 4300-EXIT.
068900     EXIT.
069000 4310-FIND-OR-CREATE-ALLOC.
069100     MOVE 'NO ' TO WS-FOUND-SW.
069200     SET WS-ALLOC-NDX TO 1.
069300 4311-FIND-ALLOC-LOOP.
069400     IF WS-ALLOC-NDX > WS-ACCT-ALLOC-USED-CNT (WS-ACCT-NDX)
069500         GO TO 4312-CREATE-ALLOC-ROW.
069600     IF WS-ACCT-ALLOC-PORT-ID (WS-ACCT-NDX, WS-ALLOC-NDX) =
069700            WS-JE-PORTFOLIO-ID (WS-SUB-I)
069800         MOVE 'YES' TO WS-FOUND-SW
069900         GO TO 4310-EXIT.
070000     SET WS-ALLOC-NDX UP BY 1.
070100     GO TO 4311-FIND-ALLOC-LOOP.
070200 4312-CREATE-ALLOC-ROW.
070300     ADD 1 TO WS-ACCT-ALLOC-USED-CNT (WS-ACCT-NDX).
070400     SET WS-ALLOC-NDX TO WS-ACCT-ALLOC-USED-CNT (WS-ACCT-NDX).
070500     MOVE WS-JE-PORTFOLIO-ID (WS-SUB-I) TO
070600         WS-ACCT-ALLOC-PORT-ID (WS-ACCT-NDX, WS-ALLOC-NDX).
070700     MOVE ZERO TO
070800         WS-ACCT-ALLOC-AMOUNT (WS-ACCT-NDX, WS-ALLOC-NDX).
070900 4310-EXIT.
071000     EXIT.
071100 4400-POST-CASH-DEALLOCATION.
071200     PERFORM 4310-FIND-OR-CREATE-ALLOC THRU 4310-EXIT.
071300     COMPUTE WS-NEW-PORT-CASH =
071400         WS-ACCT-ALLOC-AMOUNT (WS-ACCT-NDX, WS-ALLOC-NDX) -
071500             WS-JE-CASH-AMOUNT (WS-SUB-I).
071600     IF WS-NEW-PORT-CASH < ZERO
071700         MOVE 'YES' TO WS-INVARIANT-FAIL-SW
071800     ELSE
071900         MOVE WS-NEW-PORT-CASH TO
072000             WS-ACCT-ALLOC-AMOUNT (WS-ACCT-NDX, WS-ALLOC-NDX)
072100         ADD WS-JE-CASH-AMOUNT (WS-SUB-I) TO
072200             WS-ACCT-UNALLOC-CASH (WS-ACCT-NDX)
072300     END-IF.
072400 4400-EXIT.
072500     EXIT.
072600 4500-POST-EQUITY-BUY.
072700     PERFORM 4310-FIND-OR-CREATE-ALLOC THRU 4310-EXIT.
072800     COMPUTE WS-TXN-VALUE ROUNDED =
072900         WS-JE-SHARE-QUANTITY (WS-SUB-I) *
072950             WS-JE-EXEC-PRICE (WS-SUB-I).
073000     COMPUTE WS-NEW-CASH-BALANCE =
073100         WS-ACCT-CASH-BALANCE (WS-ACCT-NDX) - WS-TXN-VALUE.
073200     COMPUTE WS-NEW-PORT-CASH =
073300         WS-ACCT-ALLOC-AMOUNT (WS-ACCT-NDX, WS-ALLOC-NDX) -
073400             WS-TXN-VALUE.
073500     IF WS-NEW-CASH-BALANCE < ZERO OR WS-NEW-PORT-CASH < ZERO
073600         MOVE 'YES' TO WS-INVARIANT-FAIL-SW
073700     ELSE
073800         MOVE WS-NEW-CASH-BALANCE TO
073900             WS-ACCT-CASH-BALANCE (WS-ACCT-NDX)
074000         MOVE WS-NEW-PORT-CASH TO
074100             WS-ACCT-ALLOC-AMOUNT (WS-ACCT-NDX, WS-ALLOC-NDX)
074200         PERFORM 5000-EQUITY-BUY-POST THRU 5000-EXIT
074300     END-IF.
074400 4500-EXIT.
074500     EXIT.
074600 4600-POST-EQUITY-SELL.
074700     PERFORM 4310-FIND-OR-CREATE-ALLOC THRU 4310-EXIT.
074800     COMPUTE WS-TXN-VALUE ROUNDED =
074900         WS-JE-SHARE-QUANTITY (WS-SUB-I) *
074950             WS-JE-EXEC-PRICE (WS-SUB-I).
075000     COMPUTE WS-NEW-CASH-BALANCE =
075100         WS-ACCT-CASH-BALANCE (WS-ACCT-NDX) + WS-TXN-VALUE.
075200     COMPUTE WS-NEW-PORT-CASH =
075300         WS-ACCT-ALLOC-AMOUNT (WS-ACCT-NDX, WS-ALLOC-NDX) +
075400             WS-TXN-VALUE.
075500     IF WS-NEW-CASH-BALANCE < ZERO OR WS-NEW-PORT-CASH < ZERO
075600         MOVE 'YES' TO WS-INVARIANT-FAIL-SW
075700     ELSE
075800         MOVE WS-NEW-CASH-BALANCE TO
075900             WS-ACCT-CASH-BALANCE (WS-ACCT-NDX)
076000         MOVE WS-NEW-PORT-CASH TO
076100             WS-ACCT-ALLOC-AMOUNT (WS-ACCT-NDX, WS-ALLOC-NDX)
076200         MOVE WS-JE-SHARE-QUANTITY (WS-SUB-I) TO
076300             WS-REMAINING-TO-SELL
076400         PERFORM 6000-LOT-SPLIT THRU 6000-EXIT
076500             UNTIL WS-REMAINING-TO-SELL = ZERO
076600     END-IF.
076700 4600-EXIT.
076800     EXIT.
076900*
077000*    -----------------------------------------------------------
077100*    5000 SERIES - EQUITY BUY / LOT OPEN FLOW
077200*    -----------------------------------------------------------
077300 5000-EQUITY-BUY-POST.
077400     PERFORM 5100-FIND-OR-CREATE-HOLDING THRU 5100-EXIT.
077500     PERFORM 5200-FIND-OR-CREATE-POSITION THRU 5200-EXIT.
077600     PERFORM 5300-ATTACH-NEW-LOT THRU 5300-EXIT.
077700     PERFORM 8000-POSITION-AGGREGATE THRU 8000-EXIT.
077800     PERFORM 8500-HOLDING-AGGREGATE THRU 8500-EXIT.
077900 5000-EXIT.
078000     EXIT.
078100 5100-FIND-OR-CREATE-HOLDING.
078200     MOVE 'NO ' TO WS-FOUND-SW.
078300     SET WS-HOLD-NDX TO 1.
078400 5110-FIND-HOLDING-LOOP.
078500     IF WS-HOLD-NDX > WS-HOLDING-COUNT
078600         GO TO 5120-CREATE-HOLDING-ROW.
078700     IF WS-HOLD-ACCOUNT-ID (WS-HOLD-NDX) = WS-ACCT-ID (WS-ACCT-NDX)
078800            AND WS-HOLD-TICKER-SYM (WS-HOLD-NDX) =
078900                WS-JE-TICKER-SYM (WS-SUB-I)
079000         MOVE 'YES' TO WS-FOUND-SW
079100         GO TO 5100-EXIT.
079200     SET WS-HOLD-NDX UP BY 1.
079300     GO TO 5110-FIND-HOLDING-LOOP.
079400 5120-CREATE-HOLDING-ROW.
079500     ADD 1 TO WS-HOLDING-COUNT.
079600     SET WS-HOLD-NDX TO WS-HOLDING-COUNT.
079700     MOVE WS-ACCT-ID (WS-ACCT-NDX) TO WS-HOLD-ACCOUNT-ID (WS-HOLD-NDX).
079800     MOVE WS-JE-TICKER-SYM (WS-SUB-I) TO
079900         WS-HOLD-TICKER-SYM (WS-HOLD-NDX).
080000     MOVE ZERO TO WS-HOLD-QUANTITY (WS-HOLD-NDX)
080100         WS-HOLD-OPEN-VALUE (WS-HOLD-NDX)
080200         WS-HOLD-COMMISSION (WS-HOLD-NDX)
080300         WS-HOLD-CLOSE-VALUE (WS-HOLD-NDX)
080400         WS-HOLD-REAL-GAIN (WS-HOLD-NDX).
080500     MOVE 'N' TO WS-HOLD-CLOSED-FLAG (WS-HOLD-NDX).
080600 5100-EXIT.
080700     EXIT.
080800 5200-FIND-OR-CREATE-POSITION.
080900     MOVE 'NO ' TO WS-FOUND-SW.
081000     SET WS-POSN-NDX TO 1.
081100 5210-FIND-POSITION-LOOP.
081200     IF WS-POSN-NDX > WS-POSITION-COUNT
081300         GO TO 5220-CREATE-POSITION-ROW.
081400     IF WS-POSN-ACCOUNT-ID (WS-POSN-NDX) = WS-ACCT-ID (WS-ACCT-NDX)
081500            AND WS-POSN-TICKER-SYM (WS-POSN-NDX) =
081600                WS-JE-TICKER-SYM (WS-SUB-I)
081700            AND WS-POSN-NM (WS-POSN-NDX) =
081800                WS-JE-POSITION-NM (WS-SUB-I)
081900         MOVE 'YES' TO WS-FOUND-SW
082000         GO TO 5200-EXIT.
082100     SET WS-POSN-NDX UP BY 1.
082200     GO TO 5210-FIND-POSITION-LOOP.
082300 5220-CREATE-POSITION-ROW.
082400     ADD 1 TO WS-POSITION-COUNT.
082500     SET WS-POSN-NDX TO WS-POSITION-COUNT.
082600     MOVE WS-ACCT-ID (WS-ACCT-NDX) TO WS-POSN-ACCOUNT-ID (WS-POSN-NDX).
082700     MOVE WS-JE-TICKER-SYM (WS-SUB-I) TO
082800         WS-POSN-TICKER-SYM (WS-POSN-NDX).
082900     MOVE WS-JE-POSITION-NM (WS-SUB-I) TO WS-POSN-NM (WS-POSN-NDX).
083000     MOVE ZERO TO WS-POSN-QUANTITY (WS-POSN-NDX)
083100         WS-POSN-OPEN-VALUE (WS-POSN-NDX)
083200         WS-POSN-COMMISSION (WS-POSN-NDX)
083300         WS-POSN-CLOSE-VALUE (WS-POSN-NDX)
083400         WS-POSN-REAL-GAIN (WS-POSN-NDX).
083500     MOVE 'N' TO WS-POSN-CLOSED-FLAG (WS-POSN-NDX).
083600 5200-EXIT.
083700     EXIT.
083800 5300-ATTACH-NEW-LOT.
083900     PERFORM 5310-NEXT-BATCH-SEQ THRU 5310-EXIT.
084000     ADD 1 TO WS-LOT-COUNT.
084100     SET WS-LOT-NDX TO WS-LOT-COUNT.
084200     MOVE WS-ACCT-ID (WS-ACCT-NDX) TO WS-LOT-ACCOUNT-ID (WS-LOT-NDX).
084300     MOVE WS-JE-TICKER-SYM (WS-SUB-I) TO
084400         WS-LOT-TICKER-SYM (WS-LOT-NDX).
084500     MOVE WS-JE-POSITION-NM (WS-SUB-I) TO
084600         WS-LOT-POSITION-NM (WS-LOT-NDX).
084700     MOVE WS-OLDEST-BATCH-SEQ TO WS-LOT-BATCH-SEQ (WS-LOT-NDX).
084800     MOVE WS-JE-SHARE-QUANTITY (WS-SUB-I) TO
084900         WS-LOT-QUANTITY (WS-LOT-NDX).
085000     MOVE WS-JE-EXEC-PRICE (WS-SUB-I) TO
085100         WS-LOT-OPEN-PRICE (WS-LOT-NDX).
085200     COMPUTE WS-LOT-OPEN-VALUE (WS-LOT-NDX) ROUNDED =
085300         WS-JE-EXEC-PRICE (WS-SUB-I) *
085350             WS-JE-SHARE-QUANTITY (WS-SUB-I).
085400     MOVE WS-JE-COMMISSION-AMT (WS-SUB-I) TO
085500         WS-LOT-COMMISSION-AMT (WS-LOT-NDX).
085600     MOVE ZERO TO WS-LOT-CLOSE-PRICE (WS-LOT-NDX)
085700         WS-LOT-CLOSE-VALUE (WS-LOT-NDX).
085800     MOVE 'N' TO WS-LOT-CLOSED-FLAG (WS-LOT-NDX).
085900     MOVE 'Y' TO WS-LOT-IN-USE-FLAG (WS-LOT-NDX).
086000 5300-EXIT.
086100     EXIT.
086200 5310-NEXT-BATCH-SEQ.
086300*    COMMENT (RK 07/01/97) - TR0151.  LOT-BATCH-SEQ IS ASSIGNED
086400*    IN OPEN ORDER WITHIN THE POSITION AND CARRIED UNCHANGED
086500*    THROUGH A SPLIT SO THE FIFO SCAN AT 6100 STAYS CORRECT EVEN
086600*    AFTER A PARTIAL CLOSE APPENDS NEW ROWS TO THE LOT TABLE.
086700     MOVE ZERO TO WS-OLDEST-BATCH-SEQ.
086800     SET WS-SUB-J TO 1.
086900 5311-SCAN-HIGH-SEQ.
087000     IF WS-SUB-J > WS-LOT-COUNT
087100         GO TO 5312-DONE.
087200     IF WS-LOT-ACCOUNT-ID (WS-SUB-J) = WS-ACCT-ID (WS-ACCT-NDX) AND
087300        WS-LOT-TICKER-SYM (WS-SUB-J) = WS-JE-TICKER-SYM (WS-SUB-I)
087400            AND
087450        WS-LOT-POSITION-NM (WS-SUB-J) = WS-JE-POSITION-NM (WS-SUB-I)
087500            AND WS-LOT-BATCH-SEQ (WS-SUB-J) > WS-OLDEST-BATCH-SEQ
087600         MOVE WS-LOT-BATCH-SEQ (WS-SUB-J) TO WS-OLDEST-BATCH-SEQ
087700     END-IF.
087800     SET WS-SUB-J UP BY 1.
087900     GO TO 5311-SCAN-HIGH-SEQ.
088000 5312-DONE.
088100     ADD 1 TO WS-OLDEST-BATCH-SEQ.
088200 5310-EXIT.
088300     EXIT.
088400*
088500*    -----------------------------------------------------------
088600*    6000 SERIES - EQUITY SELL / LOT SPLIT FLOW
088700*    -----------------------------------------------------------
088800 6000-LOT-SPLIT.
088900     PERFORM 6100-FIND-OLDEST-OPEN-LOT THRU 6100-EXIT.
089000     IF WS-OLDEST-LOT-SUB = ZERO
089100         DISPLAY 'TRJRNLPB - NO OPEN LOT LEFT TO CLOSE - '
089200             WS-JE-TICKER-SYM (WS-SUB-I)
089300         MOVE ZERO TO WS-REMAINING-TO-SELL
089400         GO TO 6000-EXIT
089500     END-IF.
089600     IF WS-LOT-QUANTITY (WS-OLDEST-LOT-SUB) <= WS-REMAINING-TO-SELL
089700         MOVE WS-LOT-QUANTITY (WS-OLDEST-LOT-SUB) TO WS-CLOSING-QTY
089800         SUBTRACT WS-CLOSING-QTY FROM WS-REMAINING-TO-SELL
089900         PERFORM 7000-LOT-CLOSE THRU 7000-EXIT
090000     ELSE
090100         MOVE WS-REMAINING-TO-SELL TO WS-CLOSING-QTY
090200         MOVE ZERO TO WS-REMAINING-TO-SELL
090300         PERFORM 6200-CLONE-LOT-CLOSING-PORTION THRU 6200-EXIT
090400         PERFORM 6300-CLONE-LOT-REMAINING-PORTION THRU 6300-EXIT
090500         PERFORM 6400-DETACH-ORIGINAL-LOT THRU 6400-EXIT
090600         SET WS-OLDEST-LOT-SUB TO WS-NEW-LOT-SUB
090700         PERFORM 7000-LOT-CLOSE THRU 7000-EXIT
090800     END-IF.
090900     PERFORM 8000-POSITION-AGGREGATE THRU 8000-EXIT.
091000     PERFORM 8500-HOLDING-AGGREGATE THRU 8500-EXIT.
091100 6000-EXIT.
091200     EXIT.
091300 6100-FIND-OLDEST-OPEN-LOT.
091400     MOVE ZERO TO WS-OLDEST-LOT-SUB.
091500     MOVE ZERO TO WS-OLDEST-BATCH-SEQ.
091600     SET WS-SUB-J TO 1.
091700 6110-SCAN-OLDEST-LOOP.
091800     IF WS-SUB-J > WS-LOT-COUNT
091900         GO TO 6100-EXIT.
092000     IF WS-LOT-ROW-IN-USE (WS-SUB-J) AND
092100        WS-LOT-IS-OPEN (WS-SUB-J) AND
092200        WS-LOT-ACCOUNT-ID (WS-SUB-J) = WS-ACCT-ID (WS-ACCT-NDX) AND
092300        WS-LOT-TICKER-SYM (WS-SUB-J) = WS-JE-TICKER-SYM (WS-SUB-I)
092350            AND
092400        WS-LOT-POSITION-NM (WS-SUB-J) = WS-JE-POSITION-NM (WS-SUB-I)
092500         IF WS-OLDEST-LOT-SUB = ZERO OR
092600            WS-LOT-BATCH-SEQ (WS-SUB-J) < WS-OLDEST-BATCH-SEQ
092700             MOVE WS-SUB-J TO WS-OLDEST-LOT-SUB
092800             MOVE WS-LOT-BATCH-SEQ (WS-SUB-J) TO WS-OLDEST-BATCH-SEQ
092900         END-IF
093000     END-IF.
093100     SET WS-SUB-J UP BY 1.
093200     GO TO 6110-SCAN-OLDEST-LOOP.
093300 6100-EXIT.
093400     EXIT.
093500 6200-CLONE-LOT-CLOSING-PORTION.
093600     PERFORM 7400-PRORATE-COMMISSION THRU 7400-EXIT.
093700     ADD 1 TO WS-LOT-COUNT.
093800     SET WS-NEW-LOT-SUB TO WS-LOT-COUNT.
093900     MOVE WS-LOT-ENTRY (WS-OLDEST-LOT-SUB) TO
094000         WS-LOT-ENTRY (WS-NEW-LOT-SUB).
094100     MOVE WS-CLOSING-QTY TO WS-LOT-QUANTITY (WS-NEW-LOT-SUB).
094200     COMPUTE WS-LOT-OPEN-VALUE (WS-NEW-LOT-SUB) ROUNDED =
094300         WS-LOT-OPEN-PRICE (WS-NEW-LOT-SUB) * WS-CLOSING-QTY.
094400     MOVE WS-PARTIAL-COMMISSION-R TO
094500         WS-LOT-COMMISSION-AMT (WS-NEW-LOT-SUB).
094600 6200-EXIT.
094700     EXIT.
094800 6300-CLONE-LOT-REMAINING-PORTION.
094900     COMPUTE WS-REMAINING-QTY =
095000         WS-LOT-QUANTITY (WS-OLDEST-LOT-SUB) - WS-CLOSING-QTY.
095100     ADD 1 TO WS-LOT-COUNT.
095200     MOVE WS-LOT-ENTRY (WS-OLDEST-LOT-SUB) TO
095300         WS-LOT-ENTRY (WS-LOT-COUNT).
095400     MOVE WS-REMAINING-QTY TO WS-LOT-QUANTITY (WS-LOT-COUNT).
095500     COMPUTE WS-LOT-OPEN-VALUE (WS-LOT-COUNT) ROUNDED =
095600         WS-LOT-OPEN-PRICE (WS-LOT-COUNT) * WS-REMAINING-QTY.
095700     MOVE WS-REMAINDER-COMMISSION TO
095800         WS-LOT-COMMISSION-AMT (WS-LOT-COUNT).
095900     MOVE 'N' TO WS-LOT-CLOSED-FLAG (WS-LOT-COUNT).
096000 6300-EXIT.
096100     EXIT.
096200 6400-DETACH-ORIGINAL-LOT.
096300     MOVE 'N' TO WS-LOT-IN-USE-FLAG (WS-OLDEST-LOT-SUB).
096400     MOVE ZERO TO WS-LOT-QUANTITY (WS-OLDEST-LOT-SUB).
096500 6400-EXIT.
096600     EXIT.
096700*
096800*    -----------------------------------------------------------
096900*    7000 SERIES - TRADE LOT CLOSE / COMMISSION PRORATION
097000*    -----------------------------------------------------------
097100 7000-LOT-CLOSE.
097200     MOVE WS-JE-EXEC-PRICE (WS-SUB-I) TO
097300         WS-LOT-CLOSE-PRICE (WS-OLDEST-LOT-SUB).
097400     COMPUTE WS-LOT-CLOSE-VALUE (WS-OLDEST-LOT-SUB) ROUNDED =
097500         WS-JE-EXEC-PRICE (WS-SUB-I) * WS-CLOSING-QTY.
097550     PERFORM 7200-ALLOCATE-SELL-COMMISSION THRU 7200-EXIT.         TR0222
097600     MOVE 'Y' TO WS-LOT-CLOSED-FLAG (WS-OLDEST-LOT-SUB).
097700 7000-EXIT.
097800     EXIT.
097810 7200-ALLOCATE-SELL-COMMISSION.                                    TR0222
097820*    COMMENT (SKT 08/09/26) - TR0222.  THE ES ENTRY'S OWN
097830*    COMMISSION (WS-JE-COMMISSION-AMT) WAS BEING PARSED AT 2300
097840*    AND THEN DROPPED ON THE FLOOR FOR A SELL - IT NEVER REACHED
097850*    THE LOT TABLE, SO POSITION/HOLDING COMMISSION AND REALIZED
097860*    GAIN WERE BOTH UNDERSTATED.  PRORATE THE ENTRY'S COMMISSION
097870*    ACROSS THE SHARES THIS LOT CONTRIBUTES TO THE SALE (SAME
097880*    RATIO IDIOM AS 7400-PRORATE-COMMISSION, BUT KEYED OFF THE
097890*    ENTRY'S TOTAL SHARE QUANTITY, NOT THE LOT'S) AND ADD THE
097895*    ALLOCATED SHARE ONTO THE LOT'S CARRIED COMMISSION, WHICH TO
097896*    THIS POINT HOLDS ONLY ITS OWN OPENING-SIDE COMMISSION.
097900     COMPUTE WS-SELL-COMM-RATIO ROUNDED =
097910         WS-CLOSING-QTY / WS-JE-SHARE-QUANTITY (WS-SUB-I).
097920     COMPUTE WS-SELL-ALLOC-COMMISSION ROUNDED =
097930         WS-SELL-COMM-RATIO * WS-JE-COMMISSION-AMT (WS-SUB-I).
097940     MOVE WS-SELL-ALLOC-COMMISSION TO WS-ROUND-REMAINDER-4.
097950     COMPUTE WS-SELL-ALLOC-COMMISSION-R ROUNDED =
097960         WS-SELL-ALLOC-COMMISSION.
097970     MOVE WS-SELL-ALLOC-COMMISSION-R TO WS-HE-WORK-VALUE.
097980     SET WS-HE-SCALE-IS-2-DEC TO TRUE.
097990     PERFORM 9600-HALF-EVEN-FIX THRU 9600-EXIT.
098000     MOVE WS-HE-WORK-VALUE TO WS-SELL-ALLOC-COMMISSION-R.
098010     ADD WS-SELL-ALLOC-COMMISSION-R TO
098020         WS-LOT-COMMISSION-AMT (WS-OLDEST-LOT-SUB).
098030 7200-EXIT.
098040     EXIT.
098500 7400-PRORATE-COMMISSION.                                           TR0151
098600*    COMMENT (RK 07/01/97) - TR0151.  SOURCE MATHCONTEXT IS 2
098700*    SIGNIFICANT DIGITS ON THE RATIO AND THE PRODUCT, HALF_EVEN.
098800*    THIS PORT CARRIES THE RATIO TO 4 DECIMAL PLACES INSTEAD (THE
098900*    CLOSEST FIXED-POINT ANALOGUE AVAILABLE TO COMPUTE ROUNDED)
099000*    AND HALF-EVEN-CORRECTS THE FINAL 2-DECIMAL COMMISSION AT
099010*    9600 - THIS IS A DOCUMENTED APPROXIMATION, SEE DESIGN NOTES.
099020*    COMMENT (SKT 08/09/26) - TR0222.  9600 IS NOW A SHARED
099030*    STAGING-FIELD FIX-UP, NOT A COMMISSION-ONLY ONE - ROUTE
099040*    THROUGH WS-HE-WORK-VALUE LIKE EVERY OTHER CALLER.
099050     COMPUTE WS-COMMISSION-RATIO ROUNDED =
099060         WS-CLOSING-QTY / WS-LOT-QUANTITY (WS-OLDEST-LOT-SUB).
099070     COMPUTE WS-PARTIAL-COMMISSION ROUNDED =
099080         WS-COMMISSION-RATIO *
099090             WS-LOT-COMMISSION-AMT (WS-OLDEST-LOT-SUB).
099100     MOVE WS-PARTIAL-COMMISSION TO WS-ROUND-REMAINDER-4.
099200     COMPUTE WS-PARTIAL-COMMISSION-R ROUNDED = WS-PARTIAL-COMMISSION.
099210     MOVE WS-PARTIAL-COMMISSION-R TO WS-HE-WORK-VALUE.
099220     SET WS-HE-SCALE-IS-2-DEC TO TRUE.
099300     PERFORM 9600-HALF-EVEN-FIX THRU 9600-EXIT.
099310     MOVE WS-HE-WORK-VALUE TO WS-PARTIAL-COMMISSION-R.
099400     COMPUTE WS-REMAINDER-COMMISSION =
099500         WS-LOT-COMMISSION-AMT (WS-OLDEST-LOT-SUB) -
099600             WS-PARTIAL-COMMISSION-R.
099700 7400-EXIT.
099800     EXIT.
099900*
100000*    -----------------------------------------------------------
100100*    8000 SERIES - POSITION / HOLDING AGGREGATION
100200*    -----------------------------------------------------------
100300 8000-POSITION-AGGREGATE.
100400     MOVE ZERO TO WS-AGG-QUANTITY WS-AGG-OPEN-VALUE
100500         WS-AGG-COMMISSION WS-AGG-CLOSE-VALUE.
100600     MOVE 'N' TO WS-AGG-HAS-CLOSED-LOT.
100700     PERFORM 8100-SUM-ONE-LOT THRU 8100-EXIT
100800         VARYING WS-SUB-J FROM 1 BY 1
100900         UNTIL WS-SUB-J > WS-LOT-COUNT.
101000     MOVE WS-AGG-QUANTITY TO WS-POSN-QUANTITY (WS-POSN-NDX).
101100     MOVE WS-AGG-OPEN-VALUE TO WS-POSN-OPEN-VALUE (WS-POSN-NDX).
101200     MOVE WS-AGG-COMMISSION TO WS-POSN-COMMISSION (WS-POSN-NDX).
101300     IF WS-AGG-QUANTITY = ZERO
101400         MOVE ZERO TO WS-POSN-OPEN-PRICE (WS-POSN-NDX)
101500             WS-POSN-CLOSE-PRICE (WS-POSN-NDX)
101600             WS-POSN-COMMISSION (WS-POSN-NDX)
101700             WS-POSN-REAL-GAIN (WS-POSN-NDX)
101800             WS-POSN-REAL-GAIN-PCT (WS-POSN-NDX)
101900         MOVE WS-AGG-CLOSE-VALUE TO WS-POSN-CLOSE-VALUE (WS-POSN-NDX)
102000     ELSE
102100         COMPUTE WS-POSN-OPEN-PRICE (WS-POSN-NDX) ROUNDED =
102200             WS-AGG-OPEN-VALUE / WS-AGG-QUANTITY
102210         MOVE WS-POSN-OPEN-PRICE (WS-POSN-NDX)                    TR0222
102220             TO WS-ROUND-REMAINDER-4
102230         MOVE WS-POSN-OPEN-PRICE (WS-POSN-NDX) TO WS-HE-WORK-VALUE
102240         SET WS-HE-SCALE-IS-4-DEC TO TRUE
102300         PERFORM 9600-HALF-EVEN-FIX THRU 9600-EXIT
102310         MOVE WS-HE-WORK-VALUE TO WS-POSN-OPEN-PRICE (WS-POSN-NDX)
102400         IF WS-AGG-SAW-CLOSED-LOT
102500             MOVE WS-AGG-CLOSE-VALUE TO
102600                 WS-POSN-CLOSE-VALUE (WS-POSN-NDX)
102700             COMPUTE WS-POSN-CLOSE-PRICE (WS-POSN-NDX) ROUNDED =
102800                 WS-AGG-CLOSE-VALUE / WS-AGG-QUANTITY
102810             MOVE WS-POSN-CLOSE-PRICE (WS-POSN-NDX)               TR0222
102820                 TO WS-ROUND-REMAINDER-4
102830             MOVE WS-POSN-CLOSE-PRICE (WS-POSN-NDX) TO
102840                 WS-HE-WORK-VALUE
102850             SET WS-HE-SCALE-IS-4-DEC TO TRUE
102900             PERFORM 9600-HALF-EVEN-FIX THRU 9600-EXIT
102910             MOVE WS-HE-WORK-VALUE TO
102920                 WS-POSN-CLOSE-PRICE (WS-POSN-NDX)
103000             COMPUTE WS-POSN-REAL-GAIN (WS-POSN-NDX) =
103100                 WS-AGG-CLOSE-VALUE - WS-AGG-OPEN-VALUE
103200             PERFORM 8200-GAIN-PERCENT THRU 8200-EXIT
103300             MOVE WS-AGG-REAL-GAIN-PCT TO
103400                 WS-POSN-REAL-GAIN-PCT (WS-POSN-NDX)
103500         END-IF
103600     END-IF.
103700     IF WS-AGG-SAW-OPEN-LOT
103800         MOVE 'N' TO WS-POSN-CLOSED-FLAG (WS-POSN-NDX)
103900     ELSE
104000         MOVE 'Y' TO WS-POSN-CLOSED-FLAG (WS-POSN-NDX)
104100     END-IF.
104200 8000-EXIT.
104300     EXIT.
104400 8100-SUM-ONE-LOT.
104500     IF WS-LOT-ROW-IN-USE (WS-SUB-J) AND
104600        WS-LOT-ACCOUNT-ID (WS-SUB-J) = WS-ACCT-ID (WS-ACCT-NDX) AND
104700        WS-LOT-TICKER-SYM (WS-SUB-J) = WS-POSN-TICKER-SYM (WS-POSN-NDX)
104800            AND
104900        WS-LOT-POSITION-NM (WS-SUB-J) = WS-POSN-NM (WS-POSN-NDX)
105000         ADD WS-LOT-QUANTITY (WS-SUB-J) TO WS-AGG-QUANTITY
105100         ADD WS-LOT-OPEN-VALUE (WS-SUB-J) TO WS-AGG-OPEN-VALUE
105200         ADD WS-LOT-COMMISSION-AMT (WS-SUB-J) TO WS-AGG-COMMISSION
105300         IF WS-LOT-IS-OPEN (WS-SUB-J)
105400             MOVE 'Y' TO WS-AGG-HAS-OPEN-LOT
105500         ELSE
105600             MOVE 'Y' TO WS-AGG-HAS-CLOSED-LOT
105700             ADD WS-LOT-CLOSE-VALUE (WS-SUB-J) TO WS-AGG-CLOSE-VALUE
105800         END-IF
105900     END-IF.
106000 8100-EXIT.
106100     EXIT.
106200 8200-GAIN-PERCENT.                                                 TR0163
106300*    COMMENT (LMV 05/22/98) - TR0163.  4-DECIMAL INTERMEDIATE
106400*    RATIO, THEN *100 AND RESCALE TO 2 DECIMALS, HALF-EVEN.
106410*    COMMENT (SKT 08/09/26) - TR0224.  THE 4-DECIMAL RATIO ITSELF
106420*    IS A COMPUTE ROUNDED AND WAS NEVER BIAS-CORRECTED BEFORE
106430*    BEING RESCALED - ONLY THE *100 STEP WAS.  ROUTE THE RATIO
106440*    THROUGH 9600 FIRST, SAME AS 8000/8500 ALREADY DO FOR THEIR
106450*    OWN OPEN/CLOSE PRICE DIVISIONS, THEN RESCALE.
106500     IF WS-AGG-OPEN-VALUE = ZERO
106600         MOVE ZERO TO WS-AGG-REAL-GAIN-PCT
106700     ELSE
106800         COMPUTE WS-AGG-GAIN-RATIO-4 ROUNDED =
106900             WS-POSN-REAL-GAIN (WS-POSN-NDX) / WS-AGG-OPEN-VALUE
106910         MOVE WS-AGG-GAIN-RATIO-4 TO WS-ROUND-REMAINDER-4        TR0224
106920         MOVE WS-AGG-GAIN-RATIO-4 TO WS-HE-WORK-VALUE
106930         SET WS-HE-SCALE-IS-4-DEC TO TRUE
106940         PERFORM 9600-HALF-EVEN-FIX THRU 9600-EXIT
106950         MOVE WS-HE-WORK-VALUE TO WS-AGG-GAIN-RATIO-4
107000         COMPUTE WS-AGG-REAL-GAIN-PCT ROUNDED =
107100             WS-AGG-GAIN-RATIO-4 * 100
107110         MOVE WS-AGG-REAL-GAIN-PCT TO WS-ROUND-REMAINDER-4       TR0222
107120         MOVE WS-AGG-REAL-GAIN-PCT TO WS-HE-WORK-VALUE
107130         SET WS-HE-SCALE-IS-2-DEC TO TRUE
107200         PERFORM 9600-HALF-EVEN-FIX THRU 9600-EXIT
107210         MOVE WS-HE-WORK-VALUE TO WS-AGG-REAL-GAIN-PCT
107300     END-IF.
107400 8200-EXIT.
107500     EXIT.
107600 8500-HOLDING-AGGREGATE.
107700     MOVE ZERO TO WS-AGG-QUANTITY WS-AGG-OPEN-VALUE
107800         WS-AGG-COMMISSION WS-AGG-CLOSE-VALUE.
107900     MOVE 'N' TO WS-AGG-HAS-CLOSED-LOT.
108000     MOVE 'N' TO WS-AGG-HAS-OPEN-LOT.
108100     PERFORM 8600-SUM-ONE-POSITION THRU 8600-EXIT
108200         VARYING WS-SUB-J FROM 1 BY 1
108300         UNTIL WS-SUB-J > WS-POSITION-COUNT.
108400     MOVE WS-AGG-QUANTITY TO WS-HOLD-QUANTITY (WS-HOLD-NDX).
108500     MOVE WS-AGG-OPEN-VALUE TO WS-HOLD-OPEN-VALUE (WS-HOLD-NDX).
108600     MOVE WS-AGG-COMMISSION TO WS-HOLD-COMMISSION (WS-HOLD-NDX).
108700     IF WS-AGG-QUANTITY = ZERO
108800         MOVE ZERO TO WS-HOLD-OPEN-PRICE (WS-HOLD-NDX)
108900             WS-HOLD-CLOSE-PRICE (WS-HOLD-NDX)
109000             WS-HOLD-COMMISSION (WS-HOLD-NDX)
109100             WS-HOLD-REAL-GAIN (WS-HOLD-NDX)
109200             WS-HOLD-REAL-GAIN-PCT (WS-HOLD-NDX)
109300         MOVE WS-AGG-CLOSE-VALUE TO WS-HOLD-CLOSE-VALUE (WS-HOLD-NDX)
109400     ELSE
109500         COMPUTE WS-HOLD-OPEN-PRICE (WS-HOLD-NDX) ROUNDED =
109600             WS-AGG-OPEN-VALUE / WS-AGG-QUANTITY
109610         MOVE WS-HOLD-OPEN-PRICE (WS-HOLD-NDX)                    TR0222
109620             TO WS-ROUND-REMAINDER-4
109630         MOVE WS-HOLD-OPEN-PRICE (WS-HOLD-NDX) TO WS-HE-WORK-VALUE
109640         SET WS-HE-SCALE-IS-4-DEC TO TRUE
109700         PERFORM 9600-HALF-EVEN-FIX THRU 9600-EXIT
109710         MOVE WS-HE-WORK-VALUE TO WS-HOLD-OPEN-PRICE (WS-HOLD-NDX)
109800         IF WS-AGG-SAW-CLOSED-LOT
109900             MOVE WS-AGG-CLOSE-VALUE TO
110000                 WS-HOLD-CLOSE-VALUE (WS-HOLD-NDX)
110100             COMPUTE WS-HOLD-CLOSE-PRICE (WS-HOLD-NDX) ROUNDED =
110200                 WS-AGG-CLOSE-VALUE / WS-AGG-QUANTITY
110210             MOVE WS-HOLD-CLOSE-PRICE (WS-HOLD-NDX)               TR0222
110220                 TO WS-ROUND-REMAINDER-4
110230             MOVE WS-HOLD-CLOSE-PRICE (WS-HOLD-NDX) TO
110240                 WS-HE-WORK-VALUE
110250             SET WS-HE-SCALE-IS-4-DEC TO TRUE
110300             PERFORM 9600-HALF-EVEN-FIX THRU 9600-EXIT
110310             MOVE WS-HE-WORK-VALUE TO
110320                 WS-HOLD-CLOSE-PRICE (WS-HOLD-NDX)
110400*            COMMENT (RK 07/01/97) - TR0151.  HOLDING SUBTRACTS
110500*            COMMISSION FROM REALIZED GAIN, POSITION DOES NOT -
110600*            DELIBERATE ASYMMETRY, PRESERVE IT.
110700             COMPUTE WS-HOLD-REAL-GAIN (WS-HOLD-NDX) =
110800                 WS-AGG-CLOSE-VALUE - WS-AGG-OPEN-VALUE -
110900                     WS-AGG-COMMISSION
111000             MOVE WS-HOLD-REAL-GAIN (WS-HOLD-NDX) TO
111100                 WS-AGG-REAL-GAIN
111200             PERFORM 8700-HOLDING-GAIN-PERCENT THRU 8700-HGP-EXIT
111300             MOVE WS-AGG-REAL-GAIN-PCT TO
111400                 WS-HOLD-REAL-GAIN-PCT (WS-HOLD-NDX)
111500         END-IF
111600     END-IF.
111700     IF WS-AGG-SAW-OPEN-LOT
111800         MOVE 'N' TO WS-HOLD-CLOSED-FLAG (WS-HOLD-NDX)
111900     ELSE
112000         MOVE 'Y' TO WS-HOLD-CLOSED-FLAG (WS-HOLD-NDX)
112100     END-IF.
112200 8500-EXIT.
112300     EXIT.
112400 8600-SUM-ONE-POSITION.
112500     IF WS-POSN-ACCOUNT-ID (WS-SUB-J) = WS-ACCT-ID (WS-ACCT-NDX) AND
112600        WS-POSN-TICKER-SYM (WS-SUB-J) = WS-HOLD-TICKER-SYM (WS-HOLD-NDX)
112700         ADD WS-POSN-QUANTITY (WS-SUB-J) TO WS-AGG-QUANTITY
112800         ADD WS-POSN-OPEN-VALUE (WS-SUB-J) TO WS-AGG-OPEN-VALUE
112900         ADD WS-POSN-COMMISSION (WS-SUB-J) TO WS-AGG-COMMISSION
113000         IF WS-POSN-CLOSED-FLAG (WS-SUB-J) = 'N'
113100             MOVE 'Y' TO WS-AGG-HAS-OPEN-LOT
113200         END-IF
113300         IF WS-POSN-CLOSE-VALUE (WS-SUB-J) > ZERO
113400             MOVE 'Y' TO WS-AGG-HAS-CLOSED-LOT
113500             ADD WS-POSN-CLOSE-VALUE (WS-SUB-J) TO WS-AGG-CLOSE-VALUE
113600         END-IF
113700     END-IF.
113800 8600-EXIT.
113900     EXIT.
114000 8700-HOLDING-GAIN-PERCENT.
114010*    COMMENT (SKT 08/09/26) - TR0224.  SAME GAP AS 8200 - THE
114020*    4-DECIMAL RATIO WAS NEVER ROUTED THROUGH 9600 BEFORE THE
114030*    RESCALE.  CORRECT IT FIRST, THEN RESCALE AND CORRECT AGAIN.
114100     IF WS-AGG-OPEN-VALUE = ZERO
114200         MOVE ZERO TO WS-AGG-REAL-GAIN-PCT
114300     ELSE
114400         COMPUTE WS-AGG-GAIN-RATIO-4 ROUNDED =
114500             WS-AGG-REAL-GAIN / WS-AGG-OPEN-VALUE
114510         MOVE WS-AGG-GAIN-RATIO-4 TO WS-ROUND-REMAINDER-4        TR0224
114520         MOVE WS-AGG-GAIN-RATIO-4 TO WS-HE-WORK-VALUE
114530         SET WS-HE-SCALE-IS-4-DEC TO TRUE
114540         PERFORM 9600-HALF-EVEN-FIX THRU 9600-EXIT
114550         MOVE WS-HE-WORK-VALUE TO WS-AGG-GAIN-RATIO-4
114600         COMPUTE WS-AGG-REAL-GAIN-PCT ROUNDED =
114700             WS-AGG-GAIN-RATIO-4 * 100
114710         MOVE WS-AGG-REAL-GAIN-PCT TO WS-ROUND-REMAINDER-4       TR0222
114720         MOVE WS-AGG-REAL-GAIN-PCT TO WS-HE-WORK-VALUE
114730         SET WS-HE-SCALE-IS-2-DEC TO TRUE
114800         PERFORM 9600-HALF-EVEN-FIX THRU 9600-EXIT
114810         MOVE WS-HE-WORK-VALUE TO WS-AGG-REAL-GAIN-PCT
114900     END-IF.
115000 8700-HGP-EXIT.
115100     EXIT.
115200*
115300*    -----------------------------------------------------------
115400*    8700 SERIES - HOLDING-SUMMARY-OUT WRITE (CONTROL BREAK)
115500*    -----------------------------------------------------------
115600 8700-WRITE-HOLDING-OUT.
115700     MOVE SPACES TO WS-HELD-TICKER-SYM.
115800     MOVE ZERO TO WS-RUN-HOLDING-CNT WS-RUN-OPEN-VALUE-TOTAL
115900         WS-RUN-CLOSE-VALUE-TOTAL WS-RUN-GAIN-TOTAL.
116000     PERFORM 8710-WRITE-ONE-HOLDING THRU 8710-EXIT
116100         VARYING WS-HOLD-NDX FROM 1 BY 1
116200         UNTIL WS-HOLD-NDX > WS-HOLDING-COUNT.
116300     MOVE SPACES TO TR-HOLDING-SUMMARY-REC.
116400     SET HS-LINE-IS-TOTAL TO TRUE.
116500     MOVE WS-RUN-HOLDING-CNT TO HS-TOTAL-HOLDING-CNT.
116600     MOVE WS-RUN-OPEN-VALUE-TOTAL TO HS-TOTAL-OPEN-VALUE.
116700     MOVE WS-RUN-CLOSE-VALUE-TOTAL TO HS-TOTAL-CLOSE-VALUE.
116800     MOVE WS-RUN-GAIN-TOTAL TO HS-TOTAL-REAL-GAIN.
116900     WRITE TR-HOLDING-SUMMARY-REC.
117000 8700-EXIT.
117100     EXIT.
117200 8710-WRITE-ONE-HOLDING.                                            TR0037
117300*    COMMENT (LMV 01/20/89) - TR0037.  CONTROL BREAK ON TICKER -
117400*    IDIOM RESTATED FROM THE BOAT-SALES SUBTOTAL PATTERN USED
117500*    ELSEWHERE IN THE SHOP'S ANALYSIS PROGRAMS.
117600     IF WS-HOLD-TICKER-SYM (WS-HOLD-NDX) NOT = WS-HELD-TICKER-SYM
117700         MOVE WS-HOLD-TICKER-SYM (WS-HOLD-NDX) TO WS-HELD-TICKER-SYM
117800         MOVE SPACES TO TR-HOLDING-SUMMARY-REC
117900         SET HS-LINE-IS-HOLDING TO TRUE
118000         MOVE WS-HOLD-TICKER-SYM (WS-HOLD-NDX) TO HS-TICKER-SYM
118100         MOVE WS-HOLD-QUANTITY (WS-HOLD-NDX) TO HS-HOLDING-QUANTITY
118200         MOVE WS-HOLD-OPEN-VALUE (WS-HOLD-NDX) TO HS-HOLDING-OPEN-VALUE
118300         MOVE WS-HOLD-COMMISSION (WS-HOLD-NDX) TO HS-HOLDING-COMMISSION
118400         MOVE WS-HOLD-OPEN-PRICE (WS-HOLD-NDX) TO HS-HOLDING-OPEN-PRICE
118500         MOVE WS-HOLD-CLOSE-VALUE (WS-HOLD-NDX) TO
118600             HS-HOLDING-CLOSE-VALUE
118700         MOVE WS-HOLD-CLOSE-PRICE (WS-HOLD-NDX) TO
118800             HS-HOLDING-CLOSE-PRICE
118900         MOVE WS-HOLD-REAL-GAIN (WS-HOLD-NDX) TO HS-HOLDING-REAL-GAIN
119000         MOVE WS-HOLD-REAL-GAIN-PCT (WS-HOLD-NDX) TO
119100             HS-HOLDING-REAL-GAIN-PCT
119200         MOVE WS-HOLD-CLOSED-FLAG (WS-HOLD-NDX) TO
119300             HS-HOLDING-CLOSED-FLAG
119400         WRITE TR-HOLDING-SUMMARY-REC
119500         ADD 1 TO WS-RUN-HOLDING-CNT
119600         ADD WS-HOLD-OPEN-VALUE (WS-HOLD-NDX) TO
119700             WS-RUN-OPEN-VALUE-TOTAL
119800         ADD WS-HOLD-CLOSE-VALUE (WS-HOLD-NDX) TO
119900             WS-RUN-CLOSE-VALUE-TOTAL
120000         ADD WS-HOLD-REAL-GAIN (WS-HOLD-NDX) TO WS-RUN-GAIN-TOTAL
120100     END-IF.
120200     PERFORM 8720-WRITE-POSITIONS-UNDER THRU 8720-EXIT
120300         VARYING WS-SUB-J FROM 1 BY 1
120400         UNTIL WS-SUB-J > WS-POSITION-COUNT.
120500 8710-EXIT.
120600     EXIT.
120700 8720-WRITE-POSITIONS-UNDER.
120800     IF WS-POSN-ACCOUNT-ID (WS-SUB-J) = WS-HOLD-ACCOUNT-ID (WS-HOLD-NDX)
120900            AND
121000        WS-POSN-TICKER-SYM (WS-SUB-J) = WS-HOLD-TICKER-SYM (WS-HOLD-NDX)
121100         MOVE SPACES TO TR-HOLDING-SUMMARY-REC
121200         SET HS-LINE-IS-POSITION TO TRUE
121300         MOVE WS-POSN-TICKER-SYM (WS-SUB-J) TO HS-POS-TICKER-SYM
121400         MOVE WS-POSN-NM (WS-SUB-J) TO HS-POSITION-NM
121500         MOVE WS-POSN-QUANTITY (WS-SUB-J) TO HS-POS-QUANTITY
121600         MOVE WS-POSN-OPEN-VALUE (WS-SUB-J) TO HS-POS-OPEN-VALUE
121700         MOVE WS-POSN-COMMISSION (WS-SUB-J) TO HS-POS-COMMISSION
121800         MOVE WS-POSN-OPEN-PRICE (WS-SUB-J) TO HS-POS-OPEN-PRICE
121900         MOVE WS-POSN-CLOSE-VALUE (WS-SUB-J) TO HS-POS-CLOSE-VALUE
122000         MOVE WS-POSN-CLOSE-PRICE (WS-SUB-J) TO HS-POS-CLOSE-PRICE
122100         MOVE WS-POSN-REAL-GAIN (WS-SUB-J) TO HS-POS-REAL-GAIN
122200         MOVE WS-POSN-REAL-GAIN-PCT (WS-SUB-J) TO HS-POS-REAL-GAIN-PCT
122300         MOVE WS-POSN-CLOSED-FLAG (WS-SUB-J) TO HS-POS-CLOSED-FLAG
122400         WRITE TR-HOLDING-SUMMARY-REC
122500         PERFORM 8730-WRITE-LOTS-UNDER THRU 8730-EXIT
122600             VARYING WS-SUB-I FROM 1 BY 1
122700             UNTIL WS-SUB-I > WS-LOT-COUNT
122800     END-IF.
122900 8720-EXIT.
123000     EXIT.
123100 8730-WRITE-LOTS-UNDER.
123200     IF WS-LOT-ROW-IN-USE (WS-SUB-I) AND
123300        WS-LOT-ACCOUNT-ID (WS-SUB-I) = WS-POSN-ACCOUNT-ID (WS-SUB-J) AND
123400        WS-LOT-TICKER-SYM (WS-SUB-I) = WS-POSN-TICKER-SYM (WS-SUB-J) AND
123500        WS-LOT-POSITION-NM (WS-SUB-I) = WS-POSN-NM (WS-SUB-J)
123600         MOVE SPACES TO TR-HOLDING-SUMMARY-REC
123700         SET HS-LINE-IS-LOT TO TRUE
123800         MOVE WS-LOT-TICKER-SYM (WS-SUB-I) TO HS-LOT-TICKER-SYM
123900         MOVE WS-LOT-POSITION-NM (WS-SUB-I) TO HS-LOT-POSITION-NM
124000         MOVE WS-LOT-QUANTITY (WS-SUB-I) TO HS-LOT-QUANTITY
124100         MOVE WS-LOT-OPEN-PRICE (WS-SUB-I) TO HS-LOT-OPEN-PRICE
124200         MOVE WS-LOT-OPEN-VALUE (WS-SUB-I) TO HS-LOT-OPEN-VALUE
124300         MOVE WS-LOT-COMMISSION-AMT (WS-SUB-I) TO HS-LOT-COMMISSION
124400         MOVE WS-LOT-CLOSE-PRICE (WS-SUB-I) TO HS-LOT-CLOSE-PRICE
124500         MOVE WS-LOT-CLOSE-VALUE (WS-SUB-I) TO HS-LOT-CLOSE-VALUE
124600         MOVE WS-LOT-CLOSED-FLAG (WS-SUB-I) TO HS-LOT-CLOSED-FLAG
124700         WRITE TR-HOLDING-SUMMARY-REC
124800     END-IF.
124900 8730-EXIT.
125000     EXIT.
125100*
125200*    -----------------------------------------------------------
125300*    9000 SERIES - ACCOUNT-STATE-OUT WRITE
125400*    -----------------------------------------------------------
125500 9000-WRITE-ACCOUNT-STATE-OUT.
125600     MOVE SPACES TO TR-ACCOUNT-STATE-REC.
125700     SET AS-RECORD-IS-HEADER TO TRUE.
125800     MOVE WS-RUN-DATE-AREA TO AS-RUN-DATE.
125900     WRITE TR-ACCOUNT-STATE-REC.
126000     MOVE ZERO TO WS-RUN-ACCOUNT-CNT WS-RUN-CASH-TOTAL
126100         WS-RUN-UNALLOC-TOTAL.
126200     PERFORM 9010-WRITE-ONE-ACCOUNT THRU 9010-EXIT
126300         VARYING WS-ACCT-NDX FROM 1 BY 1
126400         UNTIL WS-ACCT-NDX > WS-ACCOUNT-COUNT.
126500     MOVE SPACES TO TR-ACCOUNT-STATE-REC.
126600     SET AS-RECORD-IS-TRAILER TO TRUE.
126700     MOVE WS-RUN-ACCOUNT-CNT TO AS-TOTAL-ACCOUNTS-CNT.
126800     MOVE WS-RUN-CASH-TOTAL TO AS-TOTAL-CASH-BALANCE.
126900     MOVE WS-RUN-UNALLOC-TOTAL TO AS-TOTAL-UNALLOCATED.
127000     WRITE TR-ACCOUNT-STATE-REC.
127100 9000-EXIT.
127200     EXIT.
127300 9010-WRITE-ONE-ACCOUNT.
127400     MOVE SPACES TO TR-ACCOUNT-STATE-REC.
127500     SET AS-RECORD-IS-DETAIL TO TRUE.
127600     MOVE WS-ACCT-ID (WS-ACCT-NDX) TO AS-ACCOUNT-ID.
127700     MOVE WS-ACCT-CASH-BALANCE (WS-ACCT-NDX) TO AS-CASH-BALANCE.
127800     MOVE WS-ACCT-UNALLOC-CASH (WS-ACCT-NDX) TO AS-UNALLOCATED-CASH.
127900     MOVE WS-ACCT-LATEST-DATE (WS-ACCT-NDX) TO AS-LATEST-ENTRY-DATE.
128000     PERFORM 9020-MOVE-ALLOC-ROW THRU 9020-EXIT
128100         VARYING AS-ALLOC-NDX FROM 1 BY 1
128200         UNTIL AS-ALLOC-NDX > 20.
128300     WRITE TR-ACCOUNT-STATE-REC.
128400     ADD 1 TO WS-RUN-ACCOUNT-CNT.
128500     ADD WS-ACCT-CASH-BALANCE (WS-ACCT-NDX) TO WS-RUN-CASH-TOTAL.
128600     ADD WS-ACCT-UNALLOC-CASH (WS-ACCT-NDX) TO WS-RUN-UNALLOC-TOTAL.
128700 9010-EXIT.
128800     EXIT.
128900 9020-MOVE-ALLOC-ROW.
129000     IF AS-ALLOC-NDX <= WS-ACCT-ALLOC-USED-CNT (WS-ACCT-NDX)
129100         MOVE WS-ACCT-ALLOC-PORT-ID (WS-ACCT-NDX, AS-ALLOC-NDX) TO
129200             AS-ALLOC-PORTFOLIO-ID (AS-ALLOC-NDX)
129300         MOVE WS-ACCT-ALLOC-AMOUNT (WS-ACCT-NDX, AS-ALLOC-NDX) TO
129400             AS-ALLOC-AMOUNT (AS-ALLOC-NDX)
129500     END-IF.
129600 9020-EXIT.
129700     EXIT.
129800*
129900*    -----------------------------------------------------------
130000*    9600 SERIES - HALF-EVEN ROUNDING COMPENSATION
130100*    -----------------------------------------------------------
130200 9600-HALF-EVEN-FIX.                                                TR0215
130300*    COMMENT (SKT 03/11/08) - TR0215.  COBOL ROUNDED IS HALF-AWAY
130400*    -FROM-ZERO; HOME OFFICE RECONCILIATION STANDARDS REQUIRE
130450*    HALF-EVEN ON THESE FIGURES.  THE TWO ROUNDING RULES ONLY
130500*    DISAGREE ON AN EXACT .XX5 TIE, AND ONLY WHEN THE KEPT DIGIT
130600*    ENDS UP ODD (AN EVEN KEPT DIGIT MEANS ROUNDED ALREADY LANDED
130700*    ON THE EVEN NEIGHBOR).  WS-ROUND-REMAINDER-4 CARRIES THE
130800*    DISCARDED FRACTION FROM THE CALLER'S COMPUTE; WHEN IT IS
130900*    EXACTLY .5000 AT THE DROPPED PLACE AND THE RESULT'S LAST KEPT
131000*    DIGIT IS ODD, NUDGE BY ONE UNIT IN THE LAST PLACE TOWARD ZERO.
131010*    COMMENT (SKT 08/09/26) - TR0222.  WAS HARD-WIRED TO
131020*    WS-PARTIAL-COMMISSION-R, SO ONLY 7400'S CALL EVER DID
131030*    ANYTHING - THE OTHER CALLERS' TIES WERE NEVER CORRECTED.
131040*    GENERALIZED ON A STAGING FIELD (WS-HE-WORK-VALUE) EVERY
131050*    CALLER LOADS FIRST: WS-HE-SCALE-CDE SAYS WHETHER THE KEPT
131060*    PLACE IS 2 OR 4 DECIMALS, AND THE NUDGE DIRECTION FOLLOWS
131070*    THE SIGN OF THE WORK VALUE (GAIN-PCT CAN BE NEGATIVE; PRICE
131080*    AND COMMISSION FIELDS NEVER ARE).
131100     IF WS-ROUND-REMAINDER-4 = .5000
131110         IF WS-HE-WORK-VALUE < ZERO
131120             MOVE 'Y' TO WS-HE-NEGATIVE-SW
131130         ELSE
131140             MOVE 'N' TO WS-HE-NEGATIVE-SW
131150         END-IF
131160         IF WS-HE-SCALE-IS-4-DEC
131170             COMPUTE WS-COMMISSION-CENTS =
131180                 WS-HE-WORK-VALUE * 10000
131190         ELSE
131200             COMPUTE WS-COMMISSION-CENTS =
131300                 WS-HE-WORK-VALUE * 100
131400         END-IF
131500         DIVIDE WS-COMMISSION-CENTS BY 2
131600             GIVING WS-HALF-EVEN-QUOTIENT
131700             REMAINDER WS-HALF-EVEN-REMAINDR
131800         IF WS-HALF-EVEN-REMAINDR NOT = ZERO
131810             IF WS-HE-NEGATIVE-SW = 'Y'
131820                 IF WS-HE-SCALE-IS-4-DEC
131830                     ADD .0001 TO WS-HE-WORK-VALUE
131840                 ELSE
131850                     ADD .01 TO WS-HE-WORK-VALUE
131860                 END-IF
131870             ELSE
131880                 IF WS-HE-SCALE-IS-4-DEC
131890                     SUBTRACT .0001 FROM WS-HE-WORK-VALUE
131900                 ELSE
131910                     SUBTRACT .01 FROM WS-HE-WORK-VALUE
131920                 END-IF
131930             END-IF
131940         END-IF
131950     END-IF.
132100     MOVE ZERO TO WS-ROUND-REMAINDER-4.
132200 9600-EXIT.
132300     EXIT.
132400*
132500*    -----------------------------------------------------------
132600*    9900 SERIES - TERMINATION
132700*    -----------------------------------------------------------
132800 9900-TERMINATE.
132900     CLOSE JOURNAL-ENTRIES-FILE.
133000     CLOSE ACCOUNT-STATE-FILE.
133100     CLOSE HOLDING-SUMMARY-FILE.
