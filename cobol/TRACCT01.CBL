000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. TRACCT01.
000300 AUTHOR. R KOWALCZYK.
000400 INSTALLATION. DST SHAREHOLDER SYSTEMS - BOSTON.
000500 DATE-WRITTEN. 04/11/1988.
000600 DATE-COMPILED. 04/11/1988.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000*   TRACCT01  --  ACCOUNT-STATE-OUT RECORD LAYOUT               *
001100*                                                               *
001200*   DOCUMENTS THE ACCOUNT-STATE-OUT INTERFACE FILE WRITTEN BY   *
001300*   TRJRNLPB AT THE END OF EVERY ACCOUNT RECALCULATION BATCH.   *
001400*   ONE DETAIL RECORD PER ACCOUNT, A HEADER RECORD CARRYING     *
001500*   THE RUN DATE, AND A TRAILER RECORD CARRYING CONTROL TOTALS  *
001600*   FOR THE DOWNSTREAM BALANCING STEP.                          *
001700*                                                               *
001800*   CHANGE LOG                                                  *
001900*   ----------------------------------------------------------- *
002000*   04/11/88  RK   INITIAL LAYOUT - DETAIL RECORD ONLY - TR0001 *
002100*   09/02/88  RK   ADDED HEADER/TRAILER RECORD TYPES TO MATCH   *
002200*                  THE BALANCING STEP - TR0014                 *
002300*   08/18/94  LMV  CASH-ALLOCATION TABLE ADDED, OCCURS 20 TIMES *
002400*                  ONE ENTRY PER PORTFOLIO - TR0122              *
002500*   01/06/99  DWP  YEAR-2000 REVIEW - LATEST-ENTRY-DATE AND     *
002600*                  RUN-DATE ALREADY CCYYMMDD, NO CHANGE         *
002700*                  REQUIRED - TR0170                            *
002800*   10/14/02  SKT  TRAILER CONTROL-TOTAL FIELDS WIDENED 9(7) TO *
002900*                  9(9) - ACCOUNT VOLUME OUTGREW THE OLD WIDTH  *
003000*                  - TR0188                                     *
003050*   03/18/08  SKT  ADDED WS-RECS-READ-CNT PER STANDARDS AUDIT -  *
003060*                  TR0220                                       *
003100*****************************************************************
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM
003600     CLASS TR-NUMERIC-CLASS IS '0' THRU '9'.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT ACCOUNT-STATE-FILE ASSIGN TO ACCTOUT
004000         ORGANIZATION IS LINE SEQUENTIAL.
004100 DATA DIVISION.
004200 FILE SECTION.
004300 FD  ACCOUNT-STATE-FILE
004400     LABEL RECORDS ARE STANDARD.
004500 01  TR-ACCOUNT-STATE-REC.
004600     05  AS-RECORD-TYPE-CDE               PIC X(2).
004700         88  AS-RECORD-IS-HEADER              VALUE 'HH'.
004800         88  AS-RECORD-IS-DETAIL              VALUE 'DD'.
004900         88  AS-RECORD-IS-TRAILER             VALUE 'TT'.
005000     05  AS-HEADER-AREA.
005100         10  AS-RUN-DATE                    PIC 9(8).
005200         10  AS-RUN-DATE-BRK REDEFINES AS-RUN-DATE.
005300             15  AS-RUN-DATE-CCYY            PIC 9(4).
005400             15  AS-RUN-DATE-MM              PIC 9(2).
005500             15  AS-RUN-DATE-DD              PIC 9(2).
005600         10  FILLER                          PIC X(182).
005700     05  AS-DETAIL-AREA REDEFINES AS-HEADER-AREA.
005800         10  AS-ACCOUNT-ID                   PIC 9(5).
005900         10  AS-CASH-BALANCE                 PIC S9(11)V9(2)
006000                 SIGN TRAILING SEPARATE.
006100         10  AS-UNALLOCATED-CASH             PIC S9(11)V9(2)
006200                 SIGN TRAILING SEPARATE.
006300         10  AS-LATEST-ENTRY-DATE            PIC 9(8).
006400         10  AS-CASH-ALLOCATION-TBL OCCURS 20 TIMES                 TR0122
006500                 INDEXED BY AS-ALLOC-NDX.
006600             15  AS-ALLOC-PORTFOLIO-ID      PIC 9(5).
006700             15  AS-ALLOC-AMOUNT            PIC S9(11)V9(2)
006800                     SIGN TRAILING SEPARATE.
006900         10  FILLER                          PIC X(16).
007000     05  AS-TRAILER-AREA REDEFINES AS-HEADER-AREA.
007100         10  AS-TOTAL-ACCOUNTS-CNT           PIC 9(9).              TR0188
007200         10  AS-TOTAL-CASH-BALANCE           PIC S9(13)V9(2)
007300                 SIGN TRAILING SEPARATE.
007400         10  AS-TOTAL-UNALLOCATED            PIC S9(13)V9(2)
007500                 SIGN TRAILING SEPARATE.
007600         10  FILLER                          PIC X(166).
007700 WORKING-STORAGE SECTION.
007800 01  WS-FILLER-AREA                         PIC X(01).
007850 01  WS-RECS-READ-CNT                       PIC S9(7) COMP          TR0220
007860     VALUE ZERO.
007900 PROCEDURE DIVISION.
008000 0000-LAYOUT-ONLY.
008100*    NO PROCESSING - THIS DECK ONLY EXISTS TO CARRY THE FD
008200*    ABOVE THROUGH THE COPYBOOK EXTRACTOR.  WS-RECS-READ-CNT
008250*    IS CARRIED FOR SYMMETRY WITH THE RUNNING DECKS - UNUSED
008260*    HERE SINCE THIS DECK NEVER READS A RECORD.
008300     STOP RUN.
