000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. TRHOLD01.
000300 AUTHOR. D PELLETIER.
000400 INSTALLATION. DST SHAREHOLDER SYSTEMS - BOSTON.
000500 DATE-WRITTEN. 09/02/1988.
000600 DATE-COMPILED. 09/02/1988.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000*   TRHOLD01  --  HOLDING-SUMMARY-OUT RECORD LAYOUT             *
001100*                                                               *
001200*   DOCUMENTS THE HOLDING-SUMMARY-OUT INTERFACE FILE WRITTEN BY *
001300*   TRJRNLPB.  THIS IS THE SYSTEM'S ONLY PRINTED-STYLE REPORT:  *
001400*   ONE HOLDING-HEADER LINE PER TICKER (CONTROL BREAK), ONE     *
001500*   POSITION-DETAIL LINE PER POSITION NAME UNDER THAT TICKER    *
001600*   (SUB-BREAK), AND ONE LOT-DETAIL LINE PER OPEN OR CLOSED     *
001700*   LOT UNDER THAT POSITION.                                    *
001800*                                                               *
001900*   CHANGE LOG                                                  *
002000*   ----------------------------------------------------------- *
002100*   09/02/88  DWP  INITIAL LAYOUT - HOLDING LINE ONLY - TR0014  *
002200*   01/20/89  LMV  POSITION-DETAIL LINE ADDED - TR0037           *
002300*   11/30/91  DWP  QUANTITY CHANGED 9(7)V9(2) TO 9(9)V9(3) -    *
002400*                  TR0091                                       *
002500*   07/01/97  RK   LOT-DETAIL LINE ADDED SO EACH OPEN/CLOSED    *
002600*                  LOT PRINTS UNDER ITS OWNING POSITION -       *
002700*                  TR0151                                       *
002800*   05/22/98  LMV  REALIZED-GAIN-PCT ADDED TO HOLDING AND       *
002900*                  POSITION LINES - TR0163                      *
003000*   01/06/99  DWP  YEAR-2000 REVIEW - NO DATE FIELDS ON THIS    *
003100*                  RECORD, NO CHANGE REQUIRED - TR0170           *
003200*   10/14/02  SKT  ADDED HS-TOTAL-LINE FOR THE RUN CONTROL-     *
003300*                  BREAK GRAND TOTAL - TR0188                   *
003350*   03/18/08  SKT  ADDED WS-RECS-READ-CNT PER STANDARDS AUDIT -  *
003360*                  TR0220                                       *
003400*****************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     CLASS TR-NUMERIC-CLASS IS '0' THRU '9'.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT HOLDING-SUMMARY-FILE ASSIGN TO HOLDOUT
004300         ORGANIZATION IS LINE SEQUENTIAL.
004400 DATA DIVISION.
004500 FILE SECTION.
004600 FD  HOLDING-SUMMARY-FILE
004700     LABEL RECORDS ARE STANDARD.
004800 01  TR-HOLDING-SUMMARY-REC.
004900     05  HS-LINE-TYPE-CDE                  PIC X(2).
005000         88  HS-LINE-IS-HOLDING                VALUE 'HH'.
005100         88  HS-LINE-IS-POSITION               VALUE 'PP'.
005200         88  HS-LINE-IS-LOT                    VALUE 'LL'.
005300         88  HS-LINE-IS-TOTAL                   VALUE 'TT'.
005400     05  HS-HOLDING-LINE.
005500         10  HS-TICKER-SYM                   PIC X(12).
005600         10  HS-HOLDING-QUANTITY              PIC 9(9)V9(3).
005700         10  HS-HOLDING-OPEN-VALUE             PIC 9(11)V9(2).
005800         10  HS-HOLDING-COMMISSION             PIC 9(9)V9(2).
005900         10  HS-HOLDING-OPEN-PRICE             PIC 9(9)V9(4).
006000         10  HS-HOLDING-CLOSE-VALUE            PIC 9(11)V9(2).
006100         10  HS-HOLDING-CLOSE-PRICE            PIC 9(9)V9(4).
006200         10  HS-HOLDING-REAL-GAIN              PIC S9(11)V9(2)
006300                 SIGN TRAILING SEPARATE.
006400         10  HS-HOLDING-REAL-GAIN-PCT          PIC S9(5)V9(2)       TR0163
006500                 SIGN TRAILING SEPARATE.
006600         10  HS-HOLDING-CLOSED-FLAG            PIC X(1).
006700         10  FILLER                            PIC X(51).
006800     05  HS-POSITION-LINE REDEFINES HS-HOLDING-LINE.
006900         10  HS-POS-TICKER-SYM                PIC X(12).
007000         10  HS-POSITION-NM                    PIC X(20).
007100         10  HS-POS-QUANTITY                   PIC 9(9)V9(3).
007200         10  HS-POS-OPEN-VALUE                 PIC 9(11)V9(2).
007300         10  HS-POS-COMMISSION                 PIC 9(9)V9(2).
007400         10  HS-POS-OPEN-PRICE                 PIC 9(9)V9(4).
007500         10  HS-POS-CLOSE-VALUE                PIC 9(11)V9(2).
007600         10  HS-POS-CLOSE-PRICE                PIC 9(9)V9(4).
007700         10  HS-POS-REAL-GAIN                  PIC S9(11)V9(2)
007800                 SIGN TRAILING SEPARATE.
007900         10  HS-POS-REAL-GAIN-PCT              PIC S9(5)V9(2)
008000                 SIGN TRAILING SEPARATE.
008100         10  HS-POS-CLOSED-FLAG                PIC X(1).
008200         10  FILLER                            PIC X(31).
008300     05  HS-LOT-LINE REDEFINES HS-HOLDING-LINE.                     TR0151
008400         10  HS-LOT-TICKER-SYM                PIC X(12).
008500         10  HS-LOT-POSITION-NM                PIC X(20).
008600         10  HS-LOT-QUANTITY                   PIC 9(9)V9(3).
008700         10  HS-LOT-OPEN-PRICE                 PIC 9(9)V9(4).
008800         10  HS-LOT-OPEN-VALUE                 PIC 9(11)V9(2).
008900         10  HS-LOT-COMMISSION                  PIC 9(9)V9(2).
009000         10  HS-LOT-CLOSE-PRICE                PIC 9(9)V9(4).
009100         10  HS-LOT-CLOSE-VALUE                PIC 9(11)V9(2).
009200         10  HS-LOT-CLOSED-FLAG                PIC X(1).
009300         10  FILLER                            PIC X(34).
009400     05  HS-TOTAL-LINE REDEFINES HS-HOLDING-LINE.                   TR0188
009500         10  HS-TOTAL-HOLDING-CNT              PIC 9(7).
009600         10  HS-TOTAL-OPEN-VALUE               PIC 9(13)V9(2).
009700         10  HS-TOTAL-CLOSE-VALUE              PIC 9(13)V9(2).
009800         10  HS-TOTAL-REAL-GAIN                PIC S9(13)V9(2)
009900                 SIGN TRAILING SEPARATE.
010000         10  FILLER                             PIC X(57).
010100 WORKING-STORAGE SECTION.
010200 01  WS-FILLER-AREA                         PIC X(01).
010250 01  WS-RECS-READ-CNT                       PIC S9(7) COMP          TR0220
010260     VALUE ZERO.
010300 PROCEDURE DIVISION.
010400 0000-LAYOUT-ONLY.
010500*    NO PROCESSING - THIS DECK ONLY EXISTS TO CARRY THE FD
010600*    ABOVE THROUGH THE COPYBOOK EXTRACTOR.  WS-RECS-READ-CNT
010650*    IS CARRIED FOR SYMMETRY WITH THE RUNNING DECKS - UNUSED
010660*    HERE SINCE THIS DECK NEVER READS A RECORD.
010700     STOP RUN.
