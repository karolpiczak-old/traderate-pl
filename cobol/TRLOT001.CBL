000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. TRLOT001.
000300 AUTHOR. D PELLETIER.
000400 INSTALLATION. DST SHAREHOLDER SYSTEMS - BOSTON.
000500 DATE-WRITTEN. 09/02/1988.
000600 DATE-COMPILED. 09/02/1988.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000*   TRLOT001  --  EQUITY-TRADE-LOT WORKING-RECORD LAYOUT        *
001100*                                                               *
001200*   DOCUMENTS ONE OPEN-OR-CLOSED TRADE LOT AS CARRIED IN THE    *
001300*   RECALC ENGINE'S LOT TABLE (TRJRNLPB WS-LOT-TABLE).  A LOT   *
001400*   IS OPENED BY AN EB ENTRY AND EITHER STAYS OPEN OR IS SPLIT  *
001500*   AND PARTIALLY OR FULLY CLOSED BY A LATER ES ENTRY.           *
001600*                                                               *
001700*   CHANGE LOG                                                  *
001800*   ----------------------------------------------------------- *
001900*   09/02/88  DWP  INITIAL LAYOUT - TR0014                      *
002000*   01/20/89  LMV  POSITION-NAME WIDENED 12 TO 20 - TR0037       *
002100*   11/30/91  DWP  QUANTITY CHANGED 9(7)V9(2) TO 9(9)V9(3) -    *
002200*                  TR0091                                       *
002300*   02/09/96  DWP  OPEN-PRICE/CLOSE-PRICE WIDENED TO 9(9)V9(4)  *
002400*                  PER EQUITY DESK REQUEST - TR0140              *
002500*   07/01/97  RK   COMMISSION SPLIT OUT OF OPEN-VALUE - LOT NOW *
002600*                  CARRIES ITS OWN PRORATED COMMISSION - TR0151 *
002700*   05/22/98  LMV  ADDED LOT-CLOSED-FLAG AND CLOSE-PRICE/       *
002800*                  CLOSE-VALUE PAIR FOR PARTIAL-CLOSE SPLIT -   *
002900*                  TR0163                                       *
003000*   01/06/99  DWP  YEAR-2000 REVIEW - NO DATE FIELDS ON THIS    *
003100*                  RECORD, NO CHANGE REQUIRED - TR0170           *
003200*   10/14/02  SKT  ADDED LOT-OPEN-VIEW / LOT-CLOSE-VIEW         *
003300*                  ALTERNATE REDEFINES FOR THE REPORT WRITER -  *
003400*                  TR0188                                       *
003450*   03/18/08  SKT  ADDED WS-RECS-READ-CNT PER STANDARDS AUDIT -  *
003460*                  TR0220                                       *
003470*   08/09/26  SKT  DROPPED LOT-OPEN-VIEW / LOT-CLOSE-VIEW - THEY *
003480*                  RESTATED LOT-OPEN-DETAIL/LOT-CLOSE-DETAIL     *
003490*                  UNDER -V NAMES WITH NO REPORT EVER READING    *
003491*                  THEM.  REPLACED WITH LOT-QTY-EDIT AND         *
003492*                  LOT-COMMISSION-EDIT, ACTUAL WHOLE/FRACTION    *
003493*                  EDIT SPLITS FOR PRINT POSITIONING - TR0223    *
003500*****************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     CLASS TR-NUMERIC-CLASS IS '0' THRU '9'.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT TRADE-LOT-WORK-FILE ASSIGN TO LOTWORK
004400         ORGANIZATION IS LINE SEQUENTIAL.
004500 DATA DIVISION.
004600 FILE SECTION.
004700 FD  TRADE-LOT-WORK-FILE
004800     LABEL RECORDS ARE STANDARD.
004900 01  TR-EQUITY-TRADE-LOT-REC.
005000     05  LOT-TICKER-SYM                 PIC X(12).
005100     05  LOT-POSITION-NM                PIC X(20).
005200     05  LOT-SEQUENCE-NBR               PIC 9(4).
005300     05  LOT-SEQUENCE-BRK REDEFINES LOT-SEQUENCE-NBR.
005400         10  LOT-BATCH-SEQ-NBR            PIC 9(2).
005500         10  LOT-SPLIT-SEQ-NBR            PIC 9(2).
005600     05  LOT-QUANTITY                   PIC 9(9)V9(3).              TR0091
005610     05  LOT-QTY-EDIT REDEFINES LOT-QUANTITY.                       TR0223
005620*        COMMENT (SKT 08/09/26) - TR0223.  WHOLE/FRACTIONAL-SHARE
005630*        SPLIT OF THE SAME 12 BYTES, FOR REPORT-LINE EDIT
005640*        POSITIONING ONLY - NO OTHER PROCESSING READS THIS VIEW.
005650         10  LOT-QTY-WHOLE-SHARES        PIC 9(9).
005660         10  LOT-QTY-FRACT-SHARES        PIC 9(3).
005700     05  LOT-OPEN-DETAIL.
005800         10  LOT-OPEN-PRICE              PIC 9(9)V9(4).
005900         10  LOT-OPEN-VALUE              PIC 9(11)V9(2).
006300     05  LOT-COMMISSION-AMT             PIC 9(9)V9(2).
006310     05  LOT-COMMISSION-EDIT REDEFINES LOT-COMMISSION-AMT.          TR0223
006320*        COMMENT (SKT 08/09/26) - TR0223.  WHOLE-DOLLAR/CENTS
006330*        SPLIT OF THE SAME 11 BYTES, FOR REPORT-LINE EDIT
006340*        POSITIONING ONLY - NO OTHER PROCESSING READS THIS VIEW.
006350         10  LOT-COMMISSION-WHOLE        PIC 9(9).
006360         10  LOT-COMMISSION-CENTS        PIC 9(2).
006400     05  LOT-CLOSE-DETAIL.
006500         10  LOT-CLOSE-PRICE             PIC 9(9)V9(4).
006600         10  LOT-CLOSE-VALUE             PIC 9(11)V9(2).
007000     05  LOT-CLOSED-FLAG                PIC X(1).                   TR0163
007100         88  LOT-IS-CLOSED                  VALUE 'Y'.
007200         88  LOT-IS-OPEN                    VALUE 'N'.
007300     05  FILLER                          PIC X(09).
007400 WORKING-STORAGE SECTION.
007500 01  WS-FILLER-AREA                      PIC X(01).
007550 01  WS-RECS-READ-CNT                    PIC S9(7) COMP             TR0220
007560     VALUE ZERO.
007600 PROCEDURE DIVISION.
007700 0000-LAYOUT-ONLY.
007800*    NO PROCESSING - THIS DECK ONLY EXISTS TO CARRY THE FD
007900*    ABOVE THROUGH THE COPYBOOK EXTRACTOR.  WS-RECS-READ-CNT
007950*    IS CARRIED FOR SYMMETRY WITH THE RUNNING DECKS - UNUSED
007960*    HERE SINCE THIS DECK NEVER READS A RECORD.
008000     STOP RUN.
