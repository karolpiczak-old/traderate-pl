000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. TRJRNL01.
000300 AUTHOR. R KOWALCZYK.
000400 INSTALLATION. DST SHAREHOLDER SYSTEMS - BOSTON.
000500 DATE-WRITTEN. 04/11/1988.
000600 DATE-COMPILED. 04/11/1988.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000*   TRJRNL01  --  TRADERATE JOURNAL-ENTRY RECORD LAYOUT         *
001100*                                                               *
001200*   DOCUMENTS THE PHYSICAL LAYOUT OF THE JOURNAL-ENTRIES        *
001300*   INTERFACE FILE.  THIS DECK CARRIES NO LIVE PROCESSING OF    *
001400*   ITS OWN -- IT IS COMPILED STANDALONE SO THE COPYBOOK        *
001500*   EXTRACTOR CAN PULL THE FD FOR THE SYSTEMS CATALOG.  THE      *
001600*   JOURNAL-ENTRY HEADER IS COMMON TO ALL SIX ENTRY TYPES;      *
001700*   THE CASH-ENTRY AND EQUITY-TRANSACTION-ENTRY GROUPS ARE      *
001800*   REDEFINES OF ONE ANOTHER SINCE ONLY ONE APPLIES PER ENTRY.  *
001900*                                                               *
002000*   CHANGE LOG                                                  *
002100*   ----------------------------------------------------------- *
002200*   04/11/88  RK   INITIAL LAYOUT - CASH ENTRIES ONLY - TR0001  *
002300*   09/02/88  RK   ADDED EQUITY-TRANSACTION-ENTRY REDEFINE      *
002400*                  FOR BUY/SELL POSTING - TR0014                *
002500*   01/20/89  LMV  POSITION-NAME WIDENED 12 TO 20 - TR0037       *
002600*   06/14/90  RK   ADDED JE-COMMENT-TXT FREE-TEXT FIELD -TR0058 *
002700*   11/30/91  DWP  QUANTITY CHANGED 9(7)V9(2) TO 9(9)V9(3) TO   *
002800*                  SUPPORT FRACTIONAL DRIP SHARES - TR0091      *
002900*   03/05/93  RK   ENTRY-DATE BREAKOUT REDEFINE ADDED FOR THE   *
003000*                  RECALC SORT STEP - TR0105                    *
003100*   08/18/94  LMV  ACCOUNT/PORTFOLIO COMBINED-KEY REDEFINE      *
003200*                  ADDED FOR THE PORTFOLIO RECALC PASS -TR0122  *
003300*   02/09/96  DWP  PRICE WIDENED 9(7)V9(2) TO 9(9)V9(4) PER     *
003400*                  EQUITY DESK REQUEST - TR0140                 *
003500*   07/01/97  RK   COMMISSION NOW CARRIED SEPARATE FROM TRADE   *
003600*                  VALUE - TR0151                                *
003700*   01/06/99  DWP  YEAR-2000 REVIEW - ENTRY-DATE ALREADY CCYY,  *
003800*                  NO CHANGE REQUIRED - TR0170                  *
003900*   10/14/02  SKT  ADDED JE-ACCOUNT-PORTFOLIO-KEY COMMENT -      *
004000*                  NO FIELD CHANGE - TR0188                     *
004050*   03/18/08  SKT  ADDED WS-RECS-READ-CNT PER STANDARDS AUDIT -  *
004060*                  TR0220                                       *
004100*****************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     CLASS TR-NUMERIC-CLASS IS '0' THRU '9'.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT JOURNAL-ENTRIES-FILE ASSIGN TO JRNLIN
005000         ORGANIZATION IS LINE SEQUENTIAL.
005100 DATA DIVISION.
005200 FILE SECTION.
005300 FD  JOURNAL-ENTRIES-FILE
005400     LABEL RECORDS ARE STANDARD.
005500 01  TR-JOURNAL-ENTRY-REC.
005600     05  JE-ENTRY-ID                   PIC 9(9).
005700     05  JE-ENTRY-DATE                 PIC 9(8).
005800     05  JE-ENTRY-DATE-BRK REDEFINES JE-ENTRY-DATE.
005900         10  JE-ENTRY-DATE-CCYY         PIC 9(4).
006000         10  JE-ENTRY-DATE-MM           PIC 9(2).
006100         10  JE-ENTRY-DATE-DD           PIC 9(2).
006200     05  JE-ENTRY-TYPE-CDE              PIC X(2).
006300         88  JE-TYPE-CASH-DEPOSIT           VALUE 'CD'.
006400         88  JE-TYPE-CASH-WITHDRAWAL        VALUE 'CW'.
006500         88  JE-TYPE-CASH-ALLOCATION        VALUE 'CA'.
006600         88  JE-TYPE-CASH-DEALLOCATION      VALUE 'CR'.
006700         88  JE-TYPE-EQUITY-BUY             VALUE 'EB'.
006800         88  JE-TYPE-EQUITY-SELL            VALUE 'ES'.
006900     05  JE-ACCOUNT-PORTFOLIO-AREA.
007000*        COMMENT (SKT 10/14/02) - NEXT TWO FIELDS TOGETHER FORM
007100*        THE COMBINED ACCOUNT/PORTFOLIO KEY THE PORTFOLIO
007200*        RECALC PASS SORTS AND MATCHES ON.
007300         10  JE-ACCOUNT-ID               PIC 9(5).
007400         10  JE-PORTFOLIO-ID             PIC 9(5).
007500     05  JE-ACCOUNT-PORTFOLIO-KEY REDEFINES                         TR0122
007600             JE-ACCOUNT-PORTFOLIO-AREA   PIC 9(10).
007700     05  JE-COMMENT-TXT                 PIC X(60).                  TR0058
007800     05  JE-DETAIL-AREA.
007900         10  JE-CASH-DETAIL.
008000             15  JE-CASH-AMOUNT          PIC 9(11)V9(2).
008100             15  FILLER                  PIC X(40).
008200         10  JE-EQUITY-DETAIL REDEFINES JE-CASH-DETAIL.
008300             15  JE-TICKER-SYM           PIC X(12).
008400             15  JE-POSITION-NM          PIC X(20).
008500             15  JE-SHARE-QUANTITY       PIC 9(9)V9(3).             TR0091
008600             15  JE-EXEC-PRICE           PIC 9(9)V9(4).             TR0140
008700             15  JE-COMMISSION-AMT       PIC 9(9)V9(2).
008800     05  FILLER                          PIC X(10).
008900 WORKING-STORAGE SECTION.
009000 01  WS-FILLER-AREA                      PIC X(01).
009050 01  WS-RECS-READ-CNT                    PIC S9(7) COMP             TR0220
009060     VALUE ZERO.
009100 PROCEDURE DIVISION.
009200 0000-LAYOUT-ONLY.
009300*    NO PROCESSING - THIS DECK ONLY EXISTS TO CARRY THE FD
009400*    ABOVE THROUGH THE COPYBOOK EXTRACTOR.  WS-RECS-READ-CNT
009450*    IS CARRIED FOR SYMMETRY WITH THE RUNNING DECKS - UNUSED
009460*    HERE SINCE THIS DECK NEVER READS A RECORD.
009500     STOP RUN.
